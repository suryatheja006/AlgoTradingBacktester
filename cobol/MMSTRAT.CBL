000100*    (c) 1990, 2001 MERIDIAN SECURITIES CORP. ALL RIGHTS RESERVED.
000200*
000300*    THIS PROGRAM AND ITS COPYBOOKS ARE THE PROPERTY OF
000400*    MERIDIAN SECURITIES CORP. DATA PROCESSING CENTER AND
000500*    MAY NOT BE REPRODUCED WITHOUT WRITTEN PERMISSION.
000600*
000700* #ident   "@(#) dpcenter/backtest/MMSTRAT.cbl  $Revision: 1.10 $"
000800*
000900  IDENTIFICATION DIVISION.
001000  PROGRAM-ID.    MMSTRAT.
001100  AUTHOR.        T PALERMO.
001200  INSTALLATION.  MERIDIAN SECURITIES CORP - DP CENTER.
001300  DATE-WRITTEN.  04/11/90.
001400  DATE-COMPILED.
001500  SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700*****************************************************************
001800* CHANGE LOG
001900*****************************************************************
002000* 04/11/90 TP  ORIGINAL CODING.  FIXED 30-LOT QUOTES ONLY.
002100* 09/02/91 TP  ADDED THE POSITION-AWARE VARIANT AT THE DESK'S
002200* 09/02/91 TP  REQUEST -- SIZES THE QUOTE TOWARD THE +50/-50
002300* 09/02/91 TP  LIMIT INSTEAD OF ALWAYS QUOTING 30 LOTS.
002400* 05/30/92 RO  GOLD SELL SIZING LEFT ASYMMETRIC TO THE OTHER TWO
002500* 05/30/92 RO  PRODUCTS ON PURPOSE -- DESK CONFIRMED THIS MATCHES
002600* 05/30/92 RO  THEIR MANUAL QUOTE SHEET, DO NOT "FIX" (PR-1145).
002700* 02/11/93 TP  ZERO-QUANTITY QUOTES ARE NOW DROPPED RATHER THAN
002800* 02/11/93 TP  SENT DOWN AS A NO-OP ORDER (REQUEST BK-0082).
002900* 06/06/96 DW  REVIEWED FOR THE SINGLE-PRODUCT ENGINE REWRITE;
003000* 06/06/96 DW  NO LOGIC CHANGE, COMMENTS ONLY.
003100* 01/11/99 DW  YEAR-2000 REVIEW: NO 2-DIGIT YEARS ANYWHERE IN
003200* 01/11/99 DW  THIS MODULE, TIMESTAMPS ARE PLAIN 9(9) COUNTERS.
003300* 01/11/99 DW  CERTIFIED Y2K-CLEAN (CR-1999-014).
003400* 07/23/01 MK  EXTENDED TO DRIVE ALL THREE DESK PRODUCTS FROM ONE
003500* 07/23/01 MK  CALL FOR THE MULTI-PRODUCT ENGINE (PR-1340).
003600* 03/14/02 MK  POSITION-AWARE BRANCH NOW SKIPS STRAIGHT TO THE
003700* 03/14/02 MK  FILING STEP ONCE ITS SIZES ARE SET -- BASIC BRANCH
003800* 03/14/02 MK  FALLS THROUGH THE SAME AS ALWAYS (CR-2002-031).
003900*****************************************************************
004000*
004100* MMSTRAT IS THE DESK'S STANDING MARKET-MAKER.  EVERY REPLAY
004200* INSTANT IT QUOTES A FIXED BUY AND A FIXED SELL FOR EACH PRODUCT
004300* IT IS HANDED; THE QUANTITY VARIANT IS PICKED BY THE CALLER.
004400* PRICES ARE THE DESK'S STANDING SHEET, NOT DERIVED FROM THE
004500* BOOK -- THIS IS A QUOTING DESK, NOT AN ARBITRAGE DESK.
004600*
004700  ENVIRONMENT DIVISION.
004800  CONFIGURATION SECTION.
004900  SOURCE-COMPUTER.  USL-486.
005000  OBJECT-COMPUTER.  USL-486.
005100  SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
005200*
005300  DATA DIVISION.
005400  WORKING-STORAGE SECTION.
005500*****************************************************************
005600* THE DESK'S STANDING QUOTE SHEET, LOADED BY VALUE CLAUSE AND
005700* RE-MAPPED THROUGH A REDEFINES SO IT CAN BE SUBSCRIPTED (THE
005800* SHOP'S USUAL WAY OF PUTTING A LITERAL TABLE IN WORKING-STORAGE).
005900*****************************************************************
006000  01  QUOTE-SHEET-VALUES.
006100      05  FILLER  PIC X(22) VALUE "GOLD    00099980010002".
006200      05  FILLER  PIC X(22) VALUE "SILVER  00020200002040".
006300      05  FILLER  PIC X(22) VALUE "BRONZE  00019190001940".
006400  01  QUOTE-SHEET REDEFINES QUOTE-SHEET-VALUES.
006500      05  SHEET-ENTRY OCCURS 3 TIMES INDEXED BY SHEET-IX.
006600          10  SHEET-PRODUCT     PIC X(8).
006700          10  SHEET-BUY-PRICE   PIC 9(7).
006800          10  SHEET-SELL-PRICE  PIC 9(7).
006900*
007000  77  BUY-QTY          PIC S9(5).
007100  77  SELL-QTY         PIC S9(5).
007200  77  FILE-PRICE       PIC 9(7).
007300  77  FILE-QTY         PIC S9(5).
007400*
007500  LINKAGE SECTION.
007600  COPY MMWORK.
007700  COPY ORDRWORK.
007800*
007900  PROCEDURE DIVISION USING MMS-REQUEST ORDR-ORDER-TABLE.
008000*
008100  START-MMSTRAT.
008200      MOVE ZERO TO ORDR-ORDER-COUNT.
008300      PERFORM 1000-QUOTE-PRODUCT THRU 1000-EXIT
008400          VARYING MMS-IX FROM 1 BY 1
008500          UNTIL MMS-IX > MMS-PRODUCT-COUNT.
008600      GOBACK.
008700*****************************************************************
008800* 1000-QUOTE-PRODUCT -- LOOK UP THE STANDING SHEET FOR THIS
008900* PRODUCT, SIZE THE QUOTE BY VARIANT, AND FILE BOTH SIDES.  A
009000* ZERO-QUANTITY SIDE IS NEVER FILED (U5 RULE).  THE POSITION-
009100* AWARE BRANCH JUMPS STRAIGHT TO 1000-FILE-SIDES ONCE ITS SIZES
009200* ARE SET; THE BASIC BRANCH JUST FALLS INTO IT (03/14/02 MK).
009300*****************************************************************
009400  1000-QUOTE-PRODUCT.
009500      PERFORM 1010-FIND-SHEET-ROW THRU 1010-EXIT
009600          VARYING SHEET-IX FROM 1 BY 1
009700          UNTIL SHEET-IX > 3
009800              OR SHEET-PRODUCT(SHEET-IX) =
009900                  MMS-PRODUCT(MMS-IX).
010000      IF MMS-VARIANT-BASIC
010100          PERFORM 1100-BASIC-QUANTITY THRU 1100-EXIT
010200      ELSE
010300          PERFORM 1200-POSITION-AWARE-QUANTITY THRU 1200-EXIT
010400          GO TO 1000-FILE-SIDES
010500      END-IF.
010600  1000-FILE-SIDES.
010700      IF BUY-QTY NOT = 0
010800          MOVE SHEET-BUY-PRICE(SHEET-IX) TO FILE-PRICE
010900          MOVE BUY-QTY TO FILE-QTY
011000          PERFORM 1900-FILE-ORDER THRU 1900-EXIT
011100      END-IF.
011200      IF SELL-QTY NOT = 0
011300          MOVE SHEET-SELL-PRICE(SHEET-IX) TO FILE-PRICE
011400          MOVE SELL-QTY TO FILE-QTY
011500          PERFORM 1900-FILE-ORDER THRU 1900-EXIT
011600      END-IF.
011700  1000-EXIT.
011800      EXIT.
011900*
012000  1010-FIND-SHEET-ROW.
012100      CONTINUE.
012200  1010-EXIT.
012300      EXIT.
012400*
012500*****************************************************************
012600* 1100-BASIC-QUANTITY -- FIXED 30 LOTS EACH SIDE (U5 RULE).
012700*****************************************************************
012800  1100-BASIC-QUANTITY.
012900      MOVE 30 TO BUY-QTY.
013000      MOVE -30 TO SELL-QTY.
013100  1100-EXIT.
013200      EXIT.
013300*
013400*****************************************************************
013500* 1200-POSITION-AWARE-QUANTITY -- SIZE TOWARD THE +50/-50 BOUND.
013600* GOLD'S SELL SIZE IS DELIBERATELY ASYMMETRIC TO SILVER/BRONZE
013700* (05/30/92 RO, PR-1145 -- MATCHES THE DESK'S MANUAL SHEET).
013800*****************************************************************
013900  1200-POSITION-AWARE-QUANTITY.
014000      COMPUTE BUY-QTY = 50 - MMS-POSITION(MMS-IX).
014100      IF MMS-PROD-GOLD(MMS-IX)
014200          COMPUTE SELL-QTY = 0 - (50 + MMS-POSITION(MMS-IX))
014300      ELSE
014400          COMPUTE SELL-QTY = 0 - (50 - MMS-POSITION(MMS-IX))
014500      END-IF.
014600  1200-EXIT.
014700      EXIT.
014800*
014900*****************************************************************
015000* 1900-FILE-ORDER -- APPEND ONE SIDE OF THE QUOTE TO THE ORDER
015100* TABLE THE ENGINE WILL WALK.  THE TABLE HOLDS 10 ENTRIES, WHICH
015200* IS ROOM ENOUGH FOR ALL THREE PRODUCTS' TWO SIDES WITH SPARE.
015300*****************************************************************
015400  1900-FILE-ORDER.
015500      IF ORDR-ORDER-COUNT < 10
015600          ADD 1 TO ORDR-ORDER-COUNT
015700          SET ORDR-IX TO ORDR-ORDER-COUNT
015800          MOVE MMS-PRODUCT(MMS-IX) TO ORDR-T-SYMBOL(ORDR-IX)
015900          MOVE FILE-PRICE TO ORDR-T-PRICE(ORDR-IX)
016000          MOVE FILE-QTY TO ORDR-T-QUANTITY(ORDR-IX)
016100      END-IF.
016200  1900-EXIT.
016300      EXIT.
016400
