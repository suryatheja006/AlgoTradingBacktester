000100*****************************************************************
000200* TRD1REC  --  TRADE-RECORD LAYOUT, SINGLE-PRODUCT ENGINE       *
000300* ANONYMOUS PRINTS FROM THE MARKET, KEYED BY TIMESTAMP.  A      *
000400* ZERO-QUANTITY ROW IS SKIPPED BY THE LOADING PARAGRAPH.        *
000500*****************************************************************
000600 01  TRD1-TRADE-RECORD.
000700     05  TRD1-TIMESTAMP           PIC 9(9).
000800     05  TRD1-PRICE               PIC 9(7).
000900     05  TRD1-QUANTITY            PIC S9(5).
001000         88  TRD1-QUANTITY-ZERO       VALUE ZERO.
001100     05  FILLER                   PIC X(30).
001200
