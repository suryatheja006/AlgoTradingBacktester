000100*****************************************************************
000200* DEP1REC  --  DEPTH-RECORD LAYOUT, SINGLE-PRODUCT ENGINE       *
000300* ONE RECORD PER REPLAY INSTANT, ASCENDING TIMESTAMP ORDER.     *
000400* A LEVEL IS CARRIED AS TEXT SO A BLANK LEVEL (PRICE ABSENT)    *
000500* CAN BE DISTINGUISHED FROM A QUOTED ZERO -- SEE 88 DEP1-BID-   *
000600* LEVEL-N-BLANK / DEP1-ASK-LEVEL-N-BLANK BELOW.                 *
000700*****************************************************************
000800 01  DEP1-DEPTH-RECORD.
000900     05  DEP1-TIMESTAMP           PIC 9(9).
001000     05  DEP1-BID-LEVEL-1.
001100         10  DEP1-BID-PRICE-1     PIC X(7).
001200             88  DEP1-BID-1-BLANK      VALUE SPACES.
001300         10  DEP1-BID-VOL-1       PIC X(5).
001400             88  DEP1-BID-VOL-1-BLANK  VALUE SPACES.
001500     05  DEP1-BID-LEVEL-1-N REDEFINES DEP1-BID-LEVEL-1.
001600         10  DEP1-BID-PRICE-1-N   PIC 9(7).
001700         10  DEP1-BID-VOL-1-N     PIC 9(5).
001800     05  DEP1-BID-LEVEL-2.
001900         10  DEP1-BID-PRICE-2     PIC X(7).
002000             88  DEP1-BID-2-BLANK      VALUE SPACES.
002100         10  DEP1-BID-VOL-2       PIC X(5).
002200             88  DEP1-BID-VOL-2-BLANK  VALUE SPACES.
002300     05  DEP1-BID-LEVEL-2-N REDEFINES DEP1-BID-LEVEL-2.
002400         10  DEP1-BID-PRICE-2-N   PIC 9(7).
002500         10  DEP1-BID-VOL-2-N     PIC 9(5).
002600     05  DEP1-BID-LEVEL-3.
002700         10  DEP1-BID-PRICE-3     PIC X(7).
002800             88  DEP1-BID-3-BLANK      VALUE SPACES.
002900         10  DEP1-BID-VOL-3       PIC X(5).
003000             88  DEP1-BID-VOL-3-BLANK  VALUE SPACES.
003100     05  DEP1-BID-LEVEL-3-N REDEFINES DEP1-BID-LEVEL-3.
003200         10  DEP1-BID-PRICE-3-N   PIC 9(7).
003300         10  DEP1-BID-VOL-3-N     PIC 9(5).
003400     05  DEP1-ASK-LEVEL-1.
003500         10  DEP1-ASK-PRICE-1     PIC X(7).
003600             88  DEP1-ASK-1-BLANK      VALUE SPACES.
003700         10  DEP1-ASK-VOL-1       PIC X(5).
003800             88  DEP1-ASK-VOL-1-BLANK  VALUE SPACES.
003900     05  DEP1-ASK-LEVEL-1-N REDEFINES DEP1-ASK-LEVEL-1.
004000         10  DEP1-ASK-PRICE-1-N   PIC 9(7).
004100         10  DEP1-ASK-VOL-1-N     PIC 9(5).
004200     05  DEP1-ASK-LEVEL-2.
004300         10  DEP1-ASK-PRICE-2     PIC X(7).
004400             88  DEP1-ASK-2-BLANK      VALUE SPACES.
004500         10  DEP1-ASK-VOL-2       PIC X(5).
004600             88  DEP1-ASK-VOL-2-BLANK  VALUE SPACES.
004700     05  DEP1-ASK-LEVEL-2-N REDEFINES DEP1-ASK-LEVEL-2.
004800         10  DEP1-ASK-PRICE-2-N   PIC 9(7).
004900         10  DEP1-ASK-VOL-2-N     PIC 9(5).
005000     05  DEP1-ASK-LEVEL-3.
005100         10  DEP1-ASK-PRICE-3     PIC X(7).
005200             88  DEP1-ASK-3-BLANK      VALUE SPACES.
005300         10  DEP1-ASK-VOL-3       PIC X(5).
005400             88  DEP1-ASK-VOL-3-BLANK  VALUE SPACES.
005500     05  DEP1-ASK-LEVEL-3-N REDEFINES DEP1-ASK-LEVEL-3.
005600         10  DEP1-ASK-PRICE-3-N   PIC 9(7).
005700         10  DEP1-ASK-VOL-3-N     PIC 9(5).
005800     05  FILLER                   PIC X(20).
005900
