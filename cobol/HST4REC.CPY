000100*****************************************************************
000200* HST4REC  --  HISTORY-RECORD LAYOUT, MULTI-PRODUCT ENGINE      *
000300* ONE ROW HELD PER PRODUCT (GOLD/SILVER/BRONZE, FIXED ORDER)    *
000400* PLUS THE RUN'S RUNNING TOTALS.  HST4-BY-NAME REDEFINES THE    *
000500* TABLE SO A PARAGRAPH CAN ADDRESS "THE GOLD ROW" DIRECTLY      *
000600* WITHOUT SUBSCRIPTING WHEN THAT READS CLEARER.                 *
000700*****************************************************************
000800 01  HST4-HISTORY-REC.
000900     05  HST4-TIMESTAMP           PIC 9(9).
001000     05  HST4-PROD-ENTRY OCCURS 3 TIMES INDEXED BY HST4-IX.
001100         10  HST4-PRODUCT         PIC X(8).
001200         10  HST4-POSITION        PIC S9(5).
001300         10  HST4-PNL             PIC S9(11)V99.
001400         10  HST4-VOLUME          PIC 9(7).
001500         10  HST4-BEST-BID        PIC 9(7).
001600         10  HST4-BEST-ASK        PIC 9(7).
001700         10  HST4-MID-PRICE       PIC 9(7)V9.
001800     05  HST4-TOTAL-POSITION      PIC 9(7).
001900     05  HST4-TOTAL-PNL           PIC S9(11)V99.
002000     05  FILLER                   PIC X(20).
002100*
002200 01  HST4-BY-NAME REDEFINES HST4-HISTORY-REC.
002300     05  FILLER                   PIC X(9).
002400     05  HST4N-GOLD               PIC X(38).
002500     05  HST4N-SILVER             PIC X(38).
002600     05  HST4N-BRONZE             PIC X(38).
002700     05  FILLER                   PIC X(31).
002800*
002900 01  HST4-PRINT-LINE.
003000     05  FILLER                   PIC X(1)  VALUE SPACE.
003100     05  HST4P-TIMESTAMP          PIC ZZZZZZZZ9.
003200     05  FILLER                   PIC X(2)  VALUE SPACES.
003300     05  HST4P-PRODUCT            PIC X(8).
003400     05  FILLER                   PIC X(2)  VALUE SPACES.
003500     05  HST4P-POSITION           PIC -(4)9.
003600     05  FILLER                   PIC X(2)  VALUE SPACES.
003700     05  HST4P-PNL                PIC -(10)9.99.
003800     05  FILLER                   PIC X(2)  VALUE SPACES.
003900     05  HST4P-VOLUME             PIC ZZZZZZ9.
004000     05  FILLER                   PIC X(2)  VALUE SPACES.
004100     05  HST4P-BEST-BID           PIC ZZZZZZ9.
004200     05  FILLER                   PIC X(2)  VALUE SPACES.
004300     05  HST4P-BEST-ASK           PIC ZZZZZZ9.
004400     05  FILLER                   PIC X(2)  VALUE SPACES.
004500     05  HST4P-MID-PRICE          PIC ZZZZZZ9.9.
004600     05  FILLER                   PIC X(2)  VALUE SPACES.
004700     05  HST4P-TOTAL-POSITION     PIC ZZZZZZ9.
004800     05  FILLER                   PIC X(2)  VALUE SPACES.
004900     05  HST4P-TOTAL-PNL          PIC -(10)9.99.
005000     05  FILLER                   PIC X(10).
005100
