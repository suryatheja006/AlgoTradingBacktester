000100*****************************************************************
000200* TRD4REC  --  TRADE-RECORD LAYOUT, MULTI-PRODUCT ENGINE        *
000300* THE QUANTITY IS CARRIED AS TEXT SO A BLANK OR NON-NUMERIC     *
000400* ROW CAN BE DETECTED AND SKIPPED (LOG "SKIPPING INVALID ...    *
000500* ROW") WITHOUT ABENDING ON A BAD MOVE.                         *
000600*****************************************************************
000700 01  TRD4-TRADE-RECORD.
000800     05  TRD4-TIMESTAMP           PIC 9(9).
000900     05  TRD4-SYMBOL              PIC X(8).
001000         88  TRD4-PROD-GOLD           VALUE "GOLD    ".
001100         88  TRD4-PROD-SILVER         VALUE "SILVER  ".
001200         88  TRD4-PROD-BRONZE         VALUE "BRONZE  ".
001300     05  TRD4-PRICE               PIC 9(7).
001400     05  TRD4-QUANTITY-X          PIC X(5).
001500         88  TRD4-QUANTITY-X-BLANK    VALUE SPACES.
001600     05  TRD4-QUANTITY-N REDEFINES TRD4-QUANTITY-X PIC S9(5).
001700     05  FILLER                   PIC X(20).
001800
