000100*    (c) 1988, 2001 MERIDIAN SECURITIES CORP. ALL RIGHTS RESERVED.
000200*
000300*    THIS PROGRAM AND ITS COPYBOOKS ARE THE PROPERTY OF
000400*    MERIDIAN SECURITIES CORP. DATA PROCESSING CENTER AND
000500*    MAY NOT BE REPRODUCED WITHOUT WRITTEN PERMISSION.
000600*
000700* #ident   "@(#) dpcenter/backtest/FIFOTRK.cbl  $Revision: 2.7 $"
000800*
000900  IDENTIFICATION DIVISION.
001000  PROGRAM-ID.    FIFOTRK.
001100  AUTHOR.        J HALVORSEN.
001200  INSTALLATION.  MERIDIAN SECURITIES CORP - DP CENTER.
001300  DATE-WRITTEN.  05/12/88.
001400  DATE-COMPILED.
001500  SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700*****************************************************************
001800* CHANGE LOG
001900*****************************************************************
002000* 05/12/88 JH  ORIGINAL CODING.  REALIZED P&L ONLY.
002100* 03/02/89 JH  ADDED AVGCOST FUNCTION FOR THE POSITION REPORT.
002200* 11/19/90 RO  FIXED CLOSE-SHORT-LOTS TO STOP AT LOT-SHORT-TAIL
002300* 11/19/90 RO  RATHER THAN A HARD-CODED 50; DEEP BOOKS WERE
002400* 11/19/90 RO  LOSING FILLS PAST THE 50TH LOT (PR-1123).
002500* 04/08/91 RO  QUEUE HEAD/TAIL POINTERS REPLACE THE OLD SHIFT-
002600* 04/08/91 RO  DOWN-ON-EXHAUST LOGIC -- SHIFTING WAS QUADRATIC
002700* 04/08/91 RO  ON A BUSY BOOK (PR-1201).
002800* 02/14/93 TP  UNREALIZED P&L NOW SUMS BOTH QUEUES IN ONE PASS
002900* 02/14/93 TP  INSTEAD OF TWO (REQUEST BK-0077).
003000* 09/30/94 TP  AVERAGE COST DIVIDE-BY-ZERO GUARD WHEN FLAT.
003100* 06/06/96 DW  REVIEWED FOR THE SINGLE-PRODUCT ENGINE REWRITE;
003200* 06/06/96 DW  NO LOGIC CHANGE, COMMENTS ONLY.
003300* 01/11/99 DW  YEAR-2000 REVIEW: NO 2-DIGIT YEARS ANYWHERE IN
003400* 01/11/99 DW  THIS MODULE, TIMESTAMPS ARE PLAIN 9(9) COUNTERS.
003500* 01/11/99 DW  CERTIFIED Y2K-CLEAN (CR-1999-014).
003600* 07/23/01 MK  RAISED LOT QUEUE CEILING FROM 50 TO 200 ENTRIES
003700* 07/23/01 MK  TO SURVIVE A FULL TRADING-DAY REPLAY (PR-1340).
003800* 09/11/01 MK  LOT-REQ-PRICE AND THE QUEUE PRICE FIELDS WIDENED TO
003900* 09/11/01 MK  9(7)V9 SO THE END-OF-RUN AUTOCLEAR CAN POST A FILL
004000* 09/11/01 MK  AT A HALF-UNIT MID PRICE WITHOUT TRUNCATING IT
004100* 09/11/01 MK  (PR-1358).  NO OTHER LOGIC CHANGED -- COMPUTE
004200* 09/11/01 MK  STATEMENTS ALREADY DECIMAL-ALIGN CORRECTLY.
004300* 06/18/03 RO  DROPPED THE ROUNDED CLAUSE ON THE AVERAGE-COST
004400* 06/18/03 RO  DIVIDE -- THE DESK WANTS STRAIGHT TRUNCATION HERE
004500* 06/18/03 RO  LIKE EVERY OTHER MONEY FIELD IN THE ENGINE, NOT A
004600* 06/18/03 RO  ROUNDED ONE (CR-2003-014).
004700*****************************************************************
004800*
004900* FIFOTRK MAINTAINS THE FIRST-IN-FIRST-OUT LOT QUEUES FOR ONE
005000* PRODUCT UNDER THE SINGLE-PRODUCT ENGINE (BTSNGL).  IT IS
005100* CALLED ONCE PER FILL WITH FUNCTION APPLYFIL, AND ONCE PER
005200* REPLAY INSTANT WITH UNREAL AND AVGCOST TO REFRESH THE
005300* HISTORY LINE.  THE CALLER OWNS THE QUEUES AND TOTALS -- THIS
005400* PROGRAM KEEPS NO WORKING STORAGE THAT SURVIVES A CALL, SO
005500* ONE COPY OF FIFOTRK SERVES ANY NUMBER OF PRODUCTS.
005600*
005700  ENVIRONMENT DIVISION.
005800  CONFIGURATION SECTION.
005900  SOURCE-COMPUTER.  USL-486.
006000  OBJECT-COMPUTER.  USL-486.
006100  SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
006200*
006300  DATA DIVISION.
006400  WORKING-STORAGE SECTION.
006500*****************************************************************
006600* SCRATCH COUNTERS -- NEVER PRESERVED ACROSS CALLS
006700*****************************************************************
006800  77  REMAINING       PIC S9(5) COMP.
006900  77  MATCHED         PIC S9(5) COMP.
007000  77  TOTAL-QTY       PIC S9(9) COMP.
007100  77  TOTAL-COST      PIC S9(13)V99.
007200*
007300  LINKAGE SECTION.
007400  COPY LOTWORK.
007500*
007600  PROCEDURE DIVISION USING LOT-REQUEST LOT-LONG-STATE
007700      LOT-SHORT-STATE LOT-TOTALS LOT-RESPONSE.
007800*
007900  START-FIFOTRK.
008000      MOVE ZERO TO LOT-RESP-REALIZED-DELTA.
008100      MOVE ZERO TO LOT-RESP-UNREALIZED.
008200      MOVE ZERO TO LOT-RESP-AVERAGE-COST.
008300      EVALUATE TRUE
008400          WHEN LOT-FN-APPLY-FILL
008500              PERFORM 2000-APPLY-FILL THRU 2000-EXIT
008600          WHEN LOT-FN-UNREALIZED
008700              PERFORM 3000-COMPUTE-UNREALIZED THRU 3000-EXIT
008800          WHEN LOT-FN-AVERAGE-COST
008900              PERFORM 3100-COMPUTE-AVERAGE-COST THRU 3100-EXIT
009000      END-EVALUATE.
009100      GOBACK.
009200*****************************************************************
009300* 2000-APPLY-FILL -- POST ONE SIGNED FILL TO THE QUEUES.
009400* POSITIVE QUANTITY IS A BUY: CLOSE SHORT LOTS FIRST, OLDEST
009500* FIRST, THEN OPEN A LONG LOT WITH WHATEVER IS LEFT OVER.  A
009600* SELL MIRRORS THIS AGAINST THE LONG QUEUE (U2 BUSINESS RULE).
009700*****************************************************************
009800  2000-APPLY-FILL.
009900      IF LOT-REQ-QUANTITY > 0
010000          MOVE LOT-REQ-QUANTITY TO REMAINING
010100          PERFORM 2100-CLOSE-SHORT-LOTS THRU 2100-EXIT
010200      ELSE
010300          COMPUTE REMAINING = ZERO - LOT-REQ-QUANTITY
010400          PERFORM 2200-CLOSE-LONG-LOTS THRU 2200-EXIT
010500      END-IF.
010600      ADD LOT-REQ-QUANTITY TO LOT-NET-POSITION.
010700      ADD LOT-RESP-REALIZED-DELTA TO LOT-REALIZED-PNL.
010800  2000-EXIT.
010900      EXIT.
011000*
011100  2100-CLOSE-SHORT-LOTS.
011200      PERFORM 2110-CLOSE-SHORT-LOOP THRU 2110-EXIT
011300          VARYING LOT-SHORT-IX FROM LOT-SHORT-HEAD BY 1
011400          UNTIL LOT-SHORT-IX > LOT-SHORT-TAIL
011500              OR REMAINING = 0.
011600      IF REMAINING > 0
011700          PERFORM 2120-OPEN-LONG-LOT THRU 2120-EXIT
011800      END-IF.
011900  2100-EXIT.
012000      EXIT.
012100*
012200  2110-CLOSE-SHORT-LOOP.
012300      IF LOT-SHORT-QUANTITY(LOT-SHORT-IX) > 0
012400          IF LOT-SHORT-QUANTITY(LOT-SHORT-IX) < REMAINING
012500              MOVE LOT-SHORT-QUANTITY(LOT-SHORT-IX) TO MATCHED
012600          ELSE
012700              MOVE REMAINING TO MATCHED
012800          END-IF
012900          COMPUTE LOT-RESP-REALIZED-DELTA =
013000              LOT-RESP-REALIZED-DELTA + MATCHED *
013100                  (LOT-SHORT-PRICE(LOT-SHORT-IX) - LOT-REQ-PRICE)
013200          SUBTRACT MATCHED FROM
013300              LOT-SHORT-QUANTITY(LOT-SHORT-IX)
013400          SUBTRACT MATCHED FROM REMAINING
013500          IF LOT-SHORT-QUANTITY(LOT-SHORT-IX) = 0
013600              SET LOT-SHORT-HEAD TO LOT-SHORT-IX
013700              ADD 1 TO LOT-SHORT-HEAD
013800          END-IF
013900      END-IF.
014000  2110-EXIT.
014100      EXIT.
014200*
014300  2120-OPEN-LONG-LOT.
014400      ADD 1 TO LOT-LONG-TAIL.
014500      MOVE REMAINING TO LOT-LONG-QUANTITY(LOT-LONG-TAIL).
014600      MOVE LOT-REQ-PRICE TO LOT-LONG-PRICE(LOT-LONG-TAIL).
014700  2120-EXIT.
014800      EXIT.
014900*
015000  2200-CLOSE-LONG-LOTS.
015100      PERFORM 2210-CLOSE-LONG-LOOP THRU 2210-EXIT
015200          VARYING LOT-LONG-IX FROM LOT-LONG-HEAD BY 1
015300          UNTIL LOT-LONG-IX > LOT-LONG-TAIL
015400              OR REMAINING = 0.
015500      IF REMAINING > 0
015600          PERFORM 2220-OPEN-SHORT-LOT THRU 2220-EXIT
015700      END-IF.
015800  2200-EXIT.
015900      EXIT.
016000*
016100  2210-CLOSE-LONG-LOOP.
016200      IF LOT-LONG-QUANTITY(LOT-LONG-IX) > 0
016300          IF LOT-LONG-QUANTITY(LOT-LONG-IX) < REMAINING
016400              MOVE LOT-LONG-QUANTITY(LOT-LONG-IX) TO MATCHED
016500          ELSE
016600              MOVE REMAINING TO MATCHED
016700          END-IF
016800          COMPUTE LOT-RESP-REALIZED-DELTA =
016900              LOT-RESP-REALIZED-DELTA + MATCHED *
017000                  (LOT-REQ-PRICE - LOT-LONG-PRICE(LOT-LONG-IX))
017100          SUBTRACT MATCHED FROM
017200              LOT-LONG-QUANTITY(LOT-LONG-IX)
017300          SUBTRACT MATCHED FROM REMAINING
017400          IF LOT-LONG-QUANTITY(LOT-LONG-IX) = 0
017500              SET LOT-LONG-HEAD TO LOT-LONG-IX
017600              ADD 1 TO LOT-LONG-HEAD
017700          END-IF
017800      END-IF.
017900  2210-EXIT.
018000      EXIT.
018100*
018200  2220-OPEN-SHORT-LOT.
018300      ADD 1 TO LOT-SHORT-TAIL.
018400      MOVE REMAINING TO LOT-SHORT-QUANTITY(LOT-SHORT-TAIL).
018500      MOVE LOT-REQ-PRICE TO LOT-SHORT-PRICE(LOT-SHORT-TAIL).
018600  2220-EXIT.
018700      EXIT.
018800*****************************************************************
018900* 3000-COMPUTE-UNREALIZED -- MARK BOTH QUEUES TO LOT-REQ-MARK.
019000* ADDED 02/14/93 (TP) TO WALK BOTH QUEUES IN ONE CALL.
019100*****************************************************************
019200  3000-COMPUTE-UNREALIZED.
019300      PERFORM 3010-MARK-LONG-LOOP THRU 3010-EXIT
019400          VARYING LOT-LONG-IX FROM LOT-LONG-HEAD BY 1
019500          UNTIL LOT-LONG-IX > LOT-LONG-TAIL.
019600      PERFORM 3020-MARK-SHORT-LOOP THRU 3020-EXIT
019700          VARYING LOT-SHORT-IX FROM LOT-SHORT-HEAD BY 1
019800          UNTIL LOT-SHORT-IX > LOT-SHORT-TAIL.
019900  3000-EXIT.
020000      EXIT.
020100*
020200  3010-MARK-LONG-LOOP.
020300      COMPUTE LOT-RESP-UNREALIZED = LOT-RESP-UNREALIZED +
020400          LOT-LONG-QUANTITY(LOT-LONG-IX) *
020500              (LOT-REQ-MARK - LOT-LONG-PRICE(LOT-LONG-IX)).
020600  3010-EXIT.
020700      EXIT.
020800*
020900  3020-MARK-SHORT-LOOP.
021000      COMPUTE LOT-RESP-UNREALIZED = LOT-RESP-UNREALIZED +
021100          LOT-SHORT-QUANTITY(LOT-SHORT-IX) *
021200              (LOT-SHORT-PRICE(LOT-SHORT-IX) - LOT-REQ-MARK).
021300  3020-EXIT.
021400      EXIT.
021500*****************************************************************
021600* 3100-COMPUTE-AVERAGE-COST -- WEIGHTED AVERAGE OVER BOTH
021700* QUEUES, ZERO WHEN FLAT (09/30/94 TP DIVIDE-BY-ZERO GUARD).
021800*****************************************************************
021900  3100-COMPUTE-AVERAGE-COST.
022000      MOVE ZERO TO TOTAL-QTY.
022100      MOVE ZERO TO TOTAL-COST.
022200      PERFORM 3110-ACCUM-LONG-LOOP THRU 3110-EXIT
022300          VARYING LOT-LONG-IX FROM LOT-LONG-HEAD BY 1
022400          UNTIL LOT-LONG-IX > LOT-LONG-TAIL.
022500      PERFORM 3120-ACCUM-SHORT-LOOP THRU 3120-EXIT
022600          VARYING LOT-SHORT-IX FROM LOT-SHORT-HEAD BY 1
022700          UNTIL LOT-SHORT-IX > LOT-SHORT-TAIL.
022800      IF TOTAL-QTY NOT = 0
022900          COMPUTE LOT-RESP-AVERAGE-COST =
023000              TOTAL-COST / TOTAL-QTY
023100      END-IF.
023200  3100-EXIT.
023300      EXIT.
023400*
023500  3110-ACCUM-LONG-LOOP.
023600      ADD LOT-LONG-QUANTITY(LOT-LONG-IX) TO TOTAL-QTY.
023700      COMPUTE TOTAL-COST = TOTAL-COST +
023800          LOT-LONG-QUANTITY(LOT-LONG-IX) *
023900              LOT-LONG-PRICE(LOT-LONG-IX).
024000  3110-EXIT.
024100      EXIT.
024200*
024300  3120-ACCUM-SHORT-LOOP.
024400      ADD LOT-SHORT-QUANTITY(LOT-SHORT-IX) TO TOTAL-QTY.
024500      COMPUTE TOTAL-COST = TOTAL-COST +
024600          LOT-SHORT-QUANTITY(LOT-SHORT-IX) *
024700              LOT-SHORT-PRICE(LOT-SHORT-IX).
024800  3120-EXIT.
024900      EXIT.
025000
