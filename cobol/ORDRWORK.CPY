000100*****************************************************************
000200* ORDRWORK  --  ORDER AND EXECUTED-TRADE WORKING LAYOUTS        *
000300* ORDR-ORDER-TABLE IS FILLED BY MMSTRAT (U5) AND WALKED BY THE  *
000400* ENGINE'S MATCHING PARAGRAPHS.  QUANTITY SIGN CARRIES SIDE:    *
000500* POSITIVE = BUY, NEGATIVE = SELL, NEVER ZERO (88 CONDITIONS    *
000600* BELOW LET A CALLER TEST THE SIGN WITHOUT AN IF-GREATER-ZERO). *
000700* EXEC-TRADE IS FILED BY THE ENGINE'S APPLY-FILL PARAGRAPHS ON  *
000800* EVERY MATCH.  EXEC-BUYER ALWAYS CARRIES THE DESK'S OWN TAG    *
000900* ("DESK    "), WHETHER THE DESK'S ORDER WAS A BUY OR A SELL;   *
001000* EXEC-SELLER ALWAYS CARRIES THE COUNTERPARTY'S ORIGIN -- A     *
001100* RESTING BOOK LEVEL ("TRADER") OR A TAPE PRINT ("MARKET") --   *
001200* SO A READER CAN TELL WHERE EVERY FILL CAME FROM WITHOUT       *
001300* REREADING THE MATCH LOGIC (05/02/03 RO, CR-2003-009).         *
001400*****************************************************************
001500 01  ORDR-ORDER.
001600     05  ORDR-SYMBOL              PIC X(8).
001700     05  ORDR-PRICE               PIC 9(7).
001800     05  ORDR-QUANTITY            PIC S9(5).
001900         88  ORDR-IS-BUY              VALUE 1 THRU 99999.
002000         88  ORDR-IS-SELL             VALUE -99999 THRU -1.
002100         88  ORDR-IS-ZERO             VALUE ZERO.
002200     05  FILLER                   PIC X(10).
002300*
002400 01  ORDR-ORDER-TABLE.
002500     05  ORDR-ORDER-COUNT         PIC S9(4) COMP.
002600     05  ORDR-ORDER-ENTRY OCCURS 10 TIMES INDEXED BY ORDR-IX.
002700         10  ORDR-T-FIELDS.
002800             15  ORDR-T-SYMBOL    PIC X(8).
002900             15  ORDR-T-PRICE     PIC 9(7).
003000             15  ORDR-T-QUANTITY  PIC S9(5).
003100         10  ORDR-T-FIELDS-X REDEFINES ORDR-T-FIELDS
003200                 PIC X(20).
003300     05  FILLER                   PIC X(10).
003400*
003500 01  EXEC-TRADE.
003600     05  EXEC-SYMBOL              PIC X(8).
003700     05  EXEC-PRICE               PIC 9(7).
003800     05  EXEC-QUANTITY            PIC S9(5).
003900     05  EXEC-BUYER               PIC X(8).
004000     05  EXEC-SELLER              PIC X(8).
004100         88  EXEC-SELLER-TRADER       VALUE "TRADER  ".
004200         88  EXEC-SELLER-MARKET       VALUE "MARKET  ".
004300     05  EXEC-TIMESTAMP           PIC 9(9).
004400     05  FILLER                   PIC X(10).
004500
