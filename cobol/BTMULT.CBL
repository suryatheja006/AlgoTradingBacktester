000100*    (c) 1996, 2002 MERIDIAN SECURITIES CORP. ALL RIGHTS RESERVED.
000200*
000300*    THIS PROGRAM AND ITS COPYBOOKS ARE THE PROPERTY OF
000400*    MERIDIAN SECURITIES CORP. DATA PROCESSING CENTER AND
000500*    MAY NOT BE REPRODUCED WITHOUT WRITTEN PERMISSION.
000600*
000700* #ident   "@(#) dpcenter/backtest/BTMULT.cbl  $Revision: 1.10 $"
000800*
000900  IDENTIFICATION DIVISION.
001000  PROGRAM-ID.    BTMULT.
001100  AUTHOR.        D WEXLER.
001200  INSTALLATION.  MERIDIAN SECURITIES CORP - DP CENTER.
001300  DATE-WRITTEN.  09/18/96.
001400  DATE-COMPILED.
001500  SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700*****************************************************************
001800* CHANGE LOG
001900*****************************************************************
002000* 09/18/96 DW  ORIGINAL CODING.  THE DESK WANTS ONE RUN THAT
002100* 09/18/96 DW  REPLAYS ALL THREE PRODUCTS (GOLD/SILVER/BRONZE)
002200* 09/18/96 DW  TOGETHER OFF ONE SEMICOLON-DELIMITED DEPTH TAPE
002300* 09/18/96 DW  INSTEAD OF THREE SEPARATE BTSNGL RUNS (PR-1298).
002400* 09/18/96 DW  MODELED ON BTSNGL'S REPLAY DRIVER BUT TOP-OF-BOOK
002500* 09/18/96 DW  FILLS ONLY -- NO BOOK WALK, NO PRINT MATCHING, AND
002600* 09/18/96 DW  NO FIFO LOT QUEUE, JUST RUNNING CASH PNL PER NAME.
002700* 10/02/96 DW  ADDED THE SKIPPED-ROW DIAGNOSTIC ON THE TRADE TAPE
002800* 10/02/96 DW  READ SO A BLANK OR ZERO QUANTITY LOGS AND MOVES ON
002900* 10/02/96 DW  INSTEAD OF ABENDING THE RUN (BK-0155).
003000* 04/11/97 DW  FIXED A CASE WHERE A PRODUCT WITH NO DEPTH ROW ON
003100* 04/11/97 DW  THE FIRST FEW INSTANTS PRINTED A HISTORY LINE WITH
003200* 04/11/97 DW  GARBAGE BEST BID/ASK -- NOW ZEROED AT INIT AND
003300* 04/11/97 DW  CARRIED FORWARD FROM THERE ON (PR-1311).
003400* 01/11/99 DW  YEAR-2000 REVIEW: THE ONLY "DATE" FIELDS ON THIS
003500* 01/11/99 DW  PROGRAM ARE RUN-SEQUENCE TIMESTAMP COUNTERS, NOT
003600* 01/11/99 DW  CALENDAR DATES.  CERTIFIED Y2K-CLEAN (CR-1999-014).
003700* 07/23/01 MK  STRATEGY CALL SWITCHED TO MMSTRAT'S BASIC FIXED-
003800* 07/23/01 MK   30-LOT VARIANT SO EVERY NAME QUOTES THE SAME SIZE
003900* 07/23/01 MK  REGARDLESS OF POSITION, PER THE DESK'S REVISED
004000* 07/23/01 MK  MARKET-MAKING MANDATE (PR-1341).  BTSNGL KEEPS THE
004100* 07/23/01 MK  OLDER POSITION-AWARE SIZING -- SEE ITS OWN LOG.
004200* 11/14/02 MK  NO AUTO-CLEAR ON THIS ENGINE -- THE DESK CARRIES
004300* 11/14/02 MK  MULTI-PRODUCT POSITIONS OVERNIGHT AND MARKS THEM
004400* 11/14/02 MK  ON THE NEXT MORNING'S RUN, SO END-OF-RUN POSITIONS
004500* 11/14/02 MK  ARE LEFT OPEN ON PURPOSE (PR-1352).
004600* 05/02/03 RO  EVERY FILL NOW FILES EXEC-TRADE AND BLOTTERS IT,
004700* 05/02/03 RO  SAME AS BTSNGL, SO A BOOK FILL IS ON RECORD THE
004800* 05/02/03 RO  SAME WAY ACROSS BOTH ENGINES (CR-2003-009).
004900*****************************************************************
005000*
005100* BTMULT REPLAYS THE DEPTH AND TRADES TAPES FOR ALL THREE NAMES
005200* TOGETHER, MERGED BY TIMESTAMP: REBUILD WHICHEVER PRODUCT'S BOOK
005300* HAS A ROW THIS INSTANT (ORDBOOK), ASK THE DESK FOR THAT NAME'S
005400* QUOTES (MMSTRAT, BASIC VARIANT), MATCH AT THE TOP OF THE BOOK
005500* ONLY, AND ROLL A HISTORY LINE FOR EVERY NAME EVERY INSTANT EVEN
005600* WHEN THAT NAME HAD NO ROW.  THE RUN CLOSES WITH THE RESULTS
005700* BLOCK -- NO AUTOCLEAR, POSITIONS CARRY TO THE NEXT RUN.
005800*
005900  ENVIRONMENT DIVISION.
006000  CONFIGURATION SECTION.
006100  SOURCE-COMPUTER.  USL-486.
006200  OBJECT-COMPUTER.  USL-486.
006300  SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
006400  INPUT-OUTPUT SECTION.
006500  FILE-CONTROL.
006600      SELECT DEPTH-FILE ASSIGN "DEPTHDD"
006700          ORGANIZATION LINE SEQUENTIAL
006800          FILE STATUS DEPTH-STATUS.
006900      SELECT TRADES-FILE ASSIGN "TRADEDD"
007000          ORGANIZATION LINE SEQUENTIAL
007100          FILE STATUS TRADES-STATUS.
007200      SELECT HIST-FILE ASSIGN "HISTDD"
007300          ORGANIZATION LINE SEQUENTIAL
007400          FILE STATUS HIST-STATUS.
007500*
007600  DATA DIVISION.
007700  FILE SECTION.
007800  FD  DEPTH-FILE.
007900  COPY DEP4REC.
008000*
008100  FD  TRADES-FILE.
008200  COPY TRD4REC.
008300*
008400  FD  HIST-FILE.
008500  01  FILE-HIST-REC               PIC X(120).
008600*
008700  WORKING-STORAGE SECTION.
008800*****************************************************************
008900* FILE STATUS AND END-OF-FILE SWITCHES
009000*****************************************************************
009100  77  DEPTH-STATUS           PIC X(02).
009200  77  TRADES-STATUS          PIC X(02).
009300  77  HIST-STATUS            PIC X(02).
009400  77  EOF-DEPTH-SW           PIC X(01) VALUE "N".
009500      88  DEPTH-EOF              VALUE "Y".
009600  77  EOF-TRADE-SW           PIC X(01) VALUE "N".
009700      88  TRADE-EOF              VALUE "Y".
009800*****************************************************************
009900* DEPTH-ROW AND TRADE-ROW LOOKAHEAD BUFFERS -- SAME TECHNIQUE AS
010000* BTSNGL'S TRADE-TAPE BUFFER, ONE PHYSICAL RECORD READ AHEAD OF
010100* WHERE THE REPLAY DRIVER IS WORKING, SO THE DRIVER CAN TELL WHICH
010200* INPUT HOLDS THE NEXT TIMESTAMP BEFORE IT COMMITS TO IT.
010300*****************************************************************
010400  01  DEPTH-BUFFER.
010500      05  DEP-TS                PIC 9(9).
010600      05  DEP-PRODUCT           PIC X(8).
010700          88  DEP-IS-GOLD           VALUE "GOLD    ".
010800          88  DEP-IS-SILVER         VALUE "SILVER  ".
010900          88  DEP-IS-BRONZE         VALUE "BRONZE  ".
011000      05  DEP-BID-PRICE-1       PIC 9(7).
011100      05  DEP-BID-VOL-1         PIC 9(5).
011200      05  DEP-BID-PRICE-2       PIC 9(7).
011300      05  DEP-BID-VOL-2         PIC 9(5).
011400      05  DEP-BID-PRICE-3       PIC 9(7).
011500      05  DEP-BID-VOL-3         PIC 9(5).
011600      05  DEP-ASK-PRICE-1       PIC 9(7).
011700      05  DEP-ASK-VOL-1         PIC 9(5).
011800      05  DEP-ASK-PRICE-2       PIC 9(7).
011900      05  DEP-ASK-VOL-2         PIC 9(5).
012000      05  DEP-ASK-PRICE-3       PIC 9(7).
012100      05  DEP-ASK-VOL-3         PIC 9(5).
012200      05  FILLER                   PIC X(10).
012300*
012400  01  TRADE-BUFFER.
012500      05  TRD-TS                PIC 9(9).
012600      05  TRD-SYMBOL            PIC X(8).
012700      05  TRD-PRICE             PIC 9(7).
012800      05  TRD-QUANTITY          PIC S9(5).
012900      05  FILLER                   PIC X(10).
013000*
013100  77  CURRENT-TS             PIC 9(9).
013200*****************************************************************
013300* PER-PRODUCT WORKING TABLE -- SUBSCRIPT ORDER MATCHES
013400* HST4-PROD-ENTRY (GOLD/SILVER/BRONZE, FIXED ORDER, U4 RULE) SO
013500* THE HISTORY MOVE-OUT NEEDS NO REINDEXING.
013600*****************************************************************
013700  01  PRODUCT-TABLE.
013800      05  PROD-ENTRY OCCURS 3 TIMES INDEXED BY PROD-IX.
013900          10  PROD-FIELDS.
014000              15  PROD-NAME     PIC X(8).
014100                  88  PROD-IS-GOLD   VALUE "GOLD    ".
014200                  88  PROD-IS-SILVER VALUE "SILVER  ".
014300                  88  PROD-IS-BRONZE VALUE "BRONZE  ".
014400              15  PROD-POSITION PIC S9(5).
014500              15  PROD-PNL      PIC S9(11)V99.
014600              15  PROD-VOLUME   PIC 9(7).
014700              15  PROD-BEST-BID PIC 9(7).
014800              15  PROD-BEST-ASK PIC 9(7).
014900              15  PROD-MID      PIC 9(7)V9.
015000          10  PROD-FIELDS-X REDEFINES PROD-FIELDS
015100                  PIC X(48).
015200      05  FILLER                   PIC X(10).
015300*****************************************************************
015400* RUNNING SCRATCH AND TOTALS
015500*****************************************************************
015600  77  CUR-PROD-IX            PIC S9(4) COMP.
015700  77  TOTAL-POSITION         PIC 9(7).
015800  77  TOTAL-PNL              PIC S9(11)V99.
015900*****************************************************************
016000* MATCHING SCRATCH -- TOP-OF-BOOK ONLY (U4 RULE), NO REMAINING-
016100* QUANTITY CARRY IS NEEDED ACROSS LEVELS THE WAY BTSNGL NEEDS ONE.
016200*****************************************************************
016300  77  CAP                    PIC S9(5) COMP.
016400  77  FILL-QTY               PIC S9(5) COMP.
016500*****************************************************************
016600* REPORT LINE STAGING AND THE DIAGNOSTIC LINE FOR SKIPPED TRADE
016700* ROWS -- BUILT WITH STRING THE SAME WAY THE OLD LOGREC MESSAGES
016800* WERE ASSEMBLED BEFORE THE USERLOG CALL.
016900*****************************************************************
017000  01  REPORT-LINE            PIC X(80).
017100  01  DIAG-LINE              PIC X(80).
017200  77  EDIT-MONEY             PIC -(10)9.99.
017300  77  EDIT-POSITION          PIC -(4)9.
017400*
017500  COPY BOOKWORK.
017600  COPY ORDRWORK.
017700  COPY MMWORK.
017800  COPY HST4REC.
017900*
018000  PROCEDURE DIVISION.
018100*
018200  START-BTMULT.
018300      PERFORM 1000-INITIALIZE THRU 1000-EXIT.
018400      PERFORM 2000-REPLAY-INSTANT THRU 2000-EXIT
018500          UNTIL DEPTH-EOF AND TRADE-EOF.
018600      PERFORM 4000-PRINT-RESULTS THRU 4000-EXIT.
018700      CLOSE DEPTH-FILE TRADES-FILE HIST-FILE.
018800      STOP RUN.
018900*
019000*****************************************************************
019100* 1000-INITIALIZE -- OPEN THE THREE FILES, ZERO THE PER-PRODUCT
019200* TABLE (GOLD/SILVER/BRONZE, FIXED ORDER), PRIME BOTH LOOKAHEAD
019300* BUFFERS.
019400*****************************************************************
019500  1000-INITIALIZE.
019600      OPEN INPUT DEPTH-FILE TRADES-FILE.
019700      OPEN OUTPUT HIST-FILE.
019800      MOVE "GOLD    " TO PROD-NAME(1).
019900      MOVE "SILVER  " TO PROD-NAME(2).
020000      MOVE "BRONZE  " TO PROD-NAME(3).
020100      PERFORM 1010-CLEAR-PRODUCT THRU 1010-EXIT
020200          VARYING PROD-IX FROM 1 BY 1
020300          UNTIL PROD-IX > 3.
020400      PERFORM 1100-READ-DEPTH THRU 1100-EXIT.
020500      PERFORM 1200-READ-TRADE THRU 1200-EXIT.
020600  1000-EXIT.
020700      EXIT.
020800*
020900  1010-CLEAR-PRODUCT.
021000      MOVE ZERO TO PROD-POSITION(PROD-IX).
021100      MOVE ZERO TO PROD-PNL(PROD-IX).
021200      MOVE ZERO TO PROD-VOLUME(PROD-IX).
021300      MOVE ZERO TO PROD-BEST-BID(PROD-IX).
021400      MOVE ZERO TO PROD-BEST-ASK(PROD-IX).
021500      MOVE ZERO TO PROD-MID(PROD-IX).
021600  1010-EXIT.
021700      EXIT.
021800*
021900*****************************************************************
022000* 1100-READ-DEPTH -- REFILL THE ONE-RECORD DEPTH LOOKAHEAD.  AT
022100* END, SENTINEL THE TIMESTAMP TO ALL-NINES SO THE MERGE IN
022200* 2000-REPLAY-INSTANT NEVER PICKS THIS INPUT AGAIN.
022300*****************************************************************
022400  1100-READ-DEPTH.
022500      READ DEPTH-FILE
022600          AT END
022700              SET DEPTH-EOF TO TRUE
022800              MOVE 999999999 TO DEP-TS
022900          NOT AT END
023000              MOVE DEP4-TIMESTAMP TO DEP-TS
023100              MOVE DEP4-PRODUCT TO DEP-PRODUCT
023200              MOVE DEP4-BID-PRICE-1-N TO DEP-BID-PRICE-1
023300              MOVE DEP4-BID-VOL-1-N TO DEP-BID-VOL-1
023400              MOVE DEP4-BID-PRICE-2-N TO DEP-BID-PRICE-2
023500              MOVE DEP4-BID-VOL-2-N TO DEP-BID-VOL-2
023600              MOVE DEP4-BID-PRICE-3-N TO DEP-BID-PRICE-3
023700              MOVE DEP4-BID-VOL-3-N TO DEP-BID-VOL-3
023800              MOVE DEP4-ASK-PRICE-1-N TO DEP-ASK-PRICE-1
023900              MOVE DEP4-ASK-VOL-1-N TO DEP-ASK-VOL-1
024000              MOVE DEP4-ASK-PRICE-2-N TO DEP-ASK-PRICE-2
024100              MOVE DEP4-ASK-VOL-2-N TO DEP-ASK-VOL-2
024200              MOVE DEP4-ASK-PRICE-3-N TO DEP-ASK-PRICE-3
024300              MOVE DEP4-ASK-VOL-3-N TO DEP-ASK-VOL-3
024400      END-READ.
024500  1100-EXIT.
024600      EXIT.
024700*
024800*****************************************************************
024900* 1200-READ-TRADE / 1210-READ-TRADE-LOOP -- REFILL THE ONE-RECORD
025000* TRADE LOOKAHEAD, SKIPPING A BLANK OR ZERO-QUANTITY ROW WITH A
025100* DIAGNOSTIC LINE INSTEAD OF ABENDING (BK-0155).
025200*****************************************************************
025300  1200-READ-TRADE.
025400      PERFORM 1210-READ-TRADE-LOOP THRU 1210-EXIT
025500          WITH TEST AFTER
025600          UNTIL TRADE-EOF OR TRD-QUANTITY NOT = ZERO.
025700  1200-EXIT.
025800      EXIT.
025900*
026000  1210-READ-TRADE-LOOP.
026100      MOVE ZERO TO TRD-QUANTITY.
026200      READ TRADES-FILE
026300          AT END
026400              SET TRADE-EOF TO TRUE
026500              MOVE 999999999 TO TRD-TS
026600          NOT AT END
026700              MOVE TRD4-TIMESTAMP TO TRD-TS
026800              MOVE TRD4-SYMBOL TO TRD-SYMBOL
026900              MOVE TRD4-PRICE TO TRD-PRICE
027000              IF NOT TRD4-QUANTITY-X-BLANK
027100                  MOVE TRD4-QUANTITY-N TO TRD-QUANTITY
027200              END-IF
027300              IF TRD-QUANTITY = ZERO
027400                  MOVE SPACES TO DIAG-LINE
027500                  STRING "SKIPPING INVALID TRADE ROW AT TS "
027600                      DELIMITED BY SIZE
027700                      TRD4-TIMESTAMP DELIMITED BY SIZE
027800                      " SYMBOL " DELIMITED BY SIZE
027900                      TRD4-SYMBOL DELIMITED BY SIZE
028000                      INTO DIAG-LINE
028100                  DISPLAY DIAG-LINE
028200              END-IF
028300      END-READ.
028400  1210-EXIT.
028500      EXIT.
028600*
028700*****************************************************************
028800* 2000-REPLAY-INSTANT -- ONE MERGE STEP OF THE DEPTH AND TRADE
028900* TAPES.  THE CURRENT INSTANT IS THE LOWER OF THE TWO LOOKAHEAD
029000* TIMESTAMPS (U4 RULE -- EVERY TIMESTAMP PRESENT IN EITHER TAPE
029100* GETS A REPLAY STEP, EVEN ONE WITH NO DEPTH ROW AT ALL).
029200*****************************************************************
029300  2000-REPLAY-INSTANT.
029400      IF DEP-TS < TRD-TS
029500          MOVE DEP-TS TO CURRENT-TS
029600      ELSE
029700          MOVE TRD-TS TO CURRENT-TS
029800      END-IF.
029900      PERFORM 2050-CLEAR-INSTANT-VOLUME THRU 2050-EXIT
030000          VARYING PROD-IX FROM 1 BY 1
030100          UNTIL PROD-IX > 3.
030200      PERFORM 2100-PROCESS-DEPTH-GROUP THRU 2100-EXIT
030300          UNTIL DEPTH-EOF
030400              OR DEP-TS NOT = CURRENT-TS.
030500      PERFORM 2150-SKIP-TRADE-GROUP THRU 2150-EXIT
030600          UNTIL TRADE-EOF
030700              OR TRD-TS NOT = CURRENT-TS.
030800      PERFORM 2900-WRITE-HISTORY THRU 2900-EXIT.
030900  2000-EXIT.
031000      EXIT.
031100*
031200  2050-CLEAR-INSTANT-VOLUME.
031300      MOVE ZERO TO PROD-VOLUME(PROD-IX).
031400  2050-EXIT.
031500      EXIT.
031600*
031700*****************************************************************
031800* 2100-PROCESS-DEPTH-GROUP -- ONE DEPTH ROW FOR ONE PRODUCT AT
031900* THE CURRENT INSTANT.  REBUILDS THAT PRODUCT'S BOOK, PRICES IT,
032000* GETS THAT PRODUCT'S QUOTES FROM MMSTRAT AND MATCHES THEM AGAINST
032100* THE SAME BOOK BEFORE MOVING ON TO THE NEXT PRODUCT'S ROW.  SAFE
032200* BECAUSE EACH PRODUCT'S QUOTE SIZE DEPENDS ONLY ON ITS OWN
032300* POSITION GOING INTO THE INSTANT, NEVER ON ANOTHER PRODUCT'S
032400* FILLS THIS SAME INSTANT.
032500*****************************************************************
032600  2100-PROCESS-DEPTH-GROUP.
032700      PERFORM 2110-FIND-PRODUCT-INDEX THRU 2110-EXIT.
032800      SET BOOK-FN-REBUILD TO TRUE.
032900      CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST BOOK-RESPONSE.
033000      PERFORM 2120-LOAD-BOOK-LEVELS THRU 2120-EXIT.
033100      PERFORM 2130-PRICE-PRODUCT THRU 2130-EXIT.
033200      MOVE "BASIC   " TO MMS-VARIANT.
033300      MOVE 1 TO MMS-PRODUCT-COUNT.
033400      MOVE PROD-NAME(CUR-PROD-IX) TO MMS-PRODUCT(1).
033500      MOVE PROD-POSITION(CUR-PROD-IX) TO MMS-POSITION(1).
033600      CALL "MMSTRAT" USING MMS-REQUEST ORDR-ORDER-TABLE.
033700      IF ORDR-ORDER-COUNT > 0
033800          PERFORM 2400-MATCH-ORDER THRU 2400-EXIT
033900              VARYING ORDR-IX FROM 1 BY 1
034000              UNTIL ORDR-IX > ORDR-ORDER-COUNT
034100      END-IF.
034200      PERFORM 1100-READ-DEPTH THRU 1100-EXIT.
034300  2100-EXIT.
034400      EXIT.
034500*
034600  2110-FIND-PRODUCT-INDEX.
034700      EVALUATE TRUE
034800          WHEN DEP-IS-GOLD
034900              MOVE 1 TO CUR-PROD-IX
035000          WHEN DEP-IS-SILVER
035100              MOVE 2 TO CUR-PROD-IX
035200          WHEN DEP-IS-BRONZE
035300              MOVE 3 TO CUR-PROD-IX
035400          WHEN OTHER
035500              MOVE 1 TO CUR-PROD-IX
035600      END-EVALUATE.
035700  2110-EXIT.
035800      EXIT.
035900*
036000  2120-LOAD-BOOK-LEVELS.
036100      IF DEP-BID-PRICE-1 > ZERO AND DEP-BID-VOL-1 > ZERO
036200          SET BOOK-FN-ADD-VOLUME TO TRUE
036300          SET BOOK-SIDE-BID TO TRUE
036400          MOVE DEP-BID-PRICE-1 TO BOOK-REQ-PRICE
036500          MOVE DEP-BID-VOL-1 TO BOOK-REQ-VOLUME
036600          CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
036700              BOOK-RESPONSE
036800      END-IF.
036900      IF DEP-BID-PRICE-2 > ZERO AND DEP-BID-VOL-2 > ZERO
037000          SET BOOK-FN-ADD-VOLUME TO TRUE
037100          SET BOOK-SIDE-BID TO TRUE
037200          MOVE DEP-BID-PRICE-2 TO BOOK-REQ-PRICE
037300          MOVE DEP-BID-VOL-2 TO BOOK-REQ-VOLUME
037400          CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
037500              BOOK-RESPONSE
037600      END-IF.
037700      IF DEP-BID-PRICE-3 > ZERO AND DEP-BID-VOL-3 > ZERO
037800          SET BOOK-FN-ADD-VOLUME TO TRUE
037900          SET BOOK-SIDE-BID TO TRUE
038000          MOVE DEP-BID-PRICE-3 TO BOOK-REQ-PRICE
038100          MOVE DEP-BID-VOL-3 TO BOOK-REQ-VOLUME
038200          CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
038300              BOOK-RESPONSE
038400      END-IF.
038500      IF DEP-ASK-PRICE-1 > ZERO AND DEP-ASK-VOL-1 > ZERO
038600          SET BOOK-FN-ADD-VOLUME TO TRUE
038700          SET BOOK-SIDE-ASK TO TRUE
038800          MOVE DEP-ASK-PRICE-1 TO BOOK-REQ-PRICE
038900          MOVE DEP-ASK-VOL-1 TO BOOK-REQ-VOLUME
039000          CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
039100              BOOK-RESPONSE
039200      END-IF.
039300      IF DEP-ASK-PRICE-2 > ZERO AND DEP-ASK-VOL-2 > ZERO
039400          SET BOOK-FN-ADD-VOLUME TO TRUE
039500          SET BOOK-SIDE-ASK TO TRUE
039600          MOVE DEP-ASK-PRICE-2 TO BOOK-REQ-PRICE
039700          MOVE DEP-ASK-VOL-2 TO BOOK-REQ-VOLUME
039800          CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
039900              BOOK-RESPONSE
040000      END-IF.
040100      IF DEP-ASK-PRICE-3 > ZERO AND DEP-ASK-VOL-3 > ZERO
040200          SET BOOK-FN-ADD-VOLUME TO TRUE
040300          SET BOOK-SIDE-ASK TO TRUE
040400          MOVE DEP-ASK-PRICE-3 TO BOOK-REQ-PRICE
040500          MOVE DEP-ASK-VOL-3 TO BOOK-REQ-VOLUME
040600          CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
040700              BOOK-RESPONSE
040800      END-IF.
040900  2120-EXIT.
041000      EXIT.
041100*
041200*****************************************************************
041300* 2130-PRICE-PRODUCT -- BEST BID/ASK/MID FOR THIS PRODUCT'S
041400* HISTORY LINE.  A MISSING SIDE LEAVES THE PRIOR VALUE STANDING
041500* (04/11/97 DW) INSTEAD OF ZEROING IT BACK OUT.
041600*****************************************************************
041700  2130-PRICE-PRODUCT.
041800      SET BOOK-FN-BEST-BID TO TRUE.
041900      CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST BOOK-RESPONSE.
042000      IF BOOK-RESP-IS-FOUND
042100          MOVE BOOK-RESP-PRICE TO PROD-BEST-BID(CUR-PROD-IX)
042200      END-IF.
042300      SET BOOK-FN-BEST-ASK TO TRUE.
042400      CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST BOOK-RESPONSE.
042500      IF BOOK-RESP-IS-FOUND
042600          MOVE BOOK-RESP-PRICE TO PROD-BEST-ASK(CUR-PROD-IX)
042700      END-IF.
042800      IF PROD-BEST-BID(CUR-PROD-IX) > ZERO
042900              AND PROD-BEST-ASK(CUR-PROD-IX) > ZERO
043000          COMPUTE PROD-MID(CUR-PROD-IX) =
043100              (PROD-BEST-BID(CUR-PROD-IX) +
043200               PROD-BEST-ASK(CUR-PROD-IX)) / 2
043300      ELSE
043400          IF PROD-BEST-BID(CUR-PROD-IX) > ZERO
043500              MOVE PROD-BEST-BID(CUR-PROD-IX)
043600                  TO PROD-MID(CUR-PROD-IX)
043700          END-IF
043800          IF PROD-BEST-ASK(CUR-PROD-IX) > ZERO
043900              MOVE PROD-BEST-ASK(CUR-PROD-IX)
044000                  TO PROD-MID(CUR-PROD-IX)
044100          END-IF
044200      END-IF.
044300  2130-EXIT.
044400      EXIT.
044500*
044600*****************************************************************
044700* 2150-SKIP-TRADE-GROUP -- ADVANCE THE TRADE LOOKAHEAD PAST ANY
044800* ROWS AT THE CURRENT INSTANT.  U4 DOES NOT MATCH AGAINST THE TAPE
044900* (NO MARKET-PRINT MATCHING, TOP-OF-BOOK ONLY) -- THE ROWS ARE
045000* READ SOLELY SO THEIR TIMESTAMPS PARTICIPATE IN THE MERGE.
045100*****************************************************************
045200  2150-SKIP-TRADE-GROUP.
045300      PERFORM 1200-READ-TRADE THRU 1200-EXIT.
045400  2150-EXIT.
045500      EXIT.
045600*
045700*****************************************************************
045800* 2400-MATCH-ORDER -- DISPATCH BY THE SIGN OF THE QUOTE'S QUANTITY
045900* (U4 RULE, SAME CONVENTION AS BTSNGL).
046000*****************************************************************
046100  2400-MATCH-ORDER.
046200      IF ORDR-T-QUANTITY(ORDR-IX) > ZERO
046300          PERFORM 2500-MATCH-BUY-ORDER THRU 2500-EXIT
046400      ELSE
046500          PERFORM 2600-MATCH-SELL-ORDER THRU 2600-EXIT
046600      END-IF.
046700  2400-EXIT.
046800      EXIT.
046900*
047000*****************************************************************
047100* 2500-MATCH-BUY-ORDER -- FILLS ONLY AT THE BEST ASK, ONLY ONE
047200* LEVEL, ONLY WHEN THE ORDER'S LIMIT REACHES IT (U4 RULE -- NO
047300* WALKING DEEPER LEVELS, NO PRINT MATCHING).
047400*****************************************************************
047500  2500-MATCH-BUY-ORDER.
047600      COMPUTE CAP = 50 - PROD-POSITION(CUR-PROD-IX).
047700      IF CAP > ZERO
047800          SET BOOK-FN-BEST-ASK TO TRUE
047900          CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
048000              BOOK-RESPONSE
048100          IF BOOK-RESP-IS-FOUND
048200                  AND ORDR-T-PRICE(ORDR-IX) >= BOOK-RESP-PRICE
048300              COMPUTE FILL-QTY = ORDR-T-QUANTITY(ORDR-IX)
048400              IF BOOK-RESP-VOLUME < FILL-QTY
048500                  MOVE BOOK-RESP-VOLUME TO FILL-QTY
048600              END-IF
048700              IF CAP < FILL-QTY
048800                  MOVE CAP TO FILL-QTY
048900              END-IF
049000              IF FILL-QTY > ZERO
049100                  ADD FILL-QTY
049200                      TO PROD-POSITION(CUR-PROD-IX)
049300                  COMPUTE PROD-PNL(CUR-PROD-IX) =
049400                      PROD-PNL(CUR-PROD-IX) -
049500                      FILL-QTY * BOOK-RESP-PRICE
049600                  ADD FILL-QTY
049700                      TO PROD-VOLUME(CUR-PROD-IX)
049800                  MOVE PROD-NAME(CUR-PROD-IX) TO EXEC-SYMBOL
049900                  MOVE BOOK-RESP-PRICE TO EXEC-PRICE
050000                  MOVE FILL-QTY TO EXEC-QUANTITY
050100                  MOVE "DESK    " TO EXEC-BUYER
050200                  SET EXEC-SELLER-TRADER TO TRUE
050300                  MOVE CURRENT-TS TO EXEC-TIMESTAMP
050400                  PERFORM 2720-LOG-EXECUTED-TRADE THRU 2720-EXIT
050500                  SET BOOK-FN-REMOVE-VOLUME TO TRUE
050600                  SET BOOK-SIDE-ASK TO TRUE
050700                  MOVE BOOK-RESP-PRICE TO BOOK-REQ-PRICE
050800                  MOVE FILL-QTY TO BOOK-REQ-VOLUME
050900                  CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
051000                      BOOK-RESPONSE
051100              END-IF
051200          END-IF
051300      END-IF.
051400  2500-EXIT.
051500      EXIT.
051600*
051700*****************************************************************
051800* 2600-MATCH-SELL-ORDER -- MIRRORS 2500 AGAINST THE BEST BID.
051900*****************************************************************
052000  2600-MATCH-SELL-ORDER.
052100      COMPUTE CAP = 50 + PROD-POSITION(CUR-PROD-IX).
052200      IF CAP > ZERO
052300          SET BOOK-FN-BEST-BID TO TRUE
052400          CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
052500              BOOK-RESPONSE
052600          IF BOOK-RESP-IS-FOUND
052700                  AND ORDR-T-PRICE(ORDR-IX) <= BOOK-RESP-PRICE
052800              COMPUTE FILL-QTY =
052900                  ZERO - ORDR-T-QUANTITY(ORDR-IX)
053000              IF BOOK-RESP-VOLUME < FILL-QTY
053100                  MOVE BOOK-RESP-VOLUME TO FILL-QTY
053200              END-IF
053300              IF CAP < FILL-QTY
053400                  MOVE CAP TO FILL-QTY
053500              END-IF
053600              IF FILL-QTY > ZERO
053700                  SUBTRACT FILL-QTY
053800                      FROM PROD-POSITION(CUR-PROD-IX)
053900                  COMPUTE PROD-PNL(CUR-PROD-IX) =
054000                      PROD-PNL(CUR-PROD-IX) +
054100                      FILL-QTY * BOOK-RESP-PRICE
054200                  ADD FILL-QTY
054300                      TO PROD-VOLUME(CUR-PROD-IX)
054400                  MOVE PROD-NAME(CUR-PROD-IX) TO EXEC-SYMBOL
054500                  MOVE BOOK-RESP-PRICE TO EXEC-PRICE
054600                  COMPUTE EXEC-QUANTITY = ZERO - FILL-QTY
054700                  MOVE "DESK    " TO EXEC-BUYER
054800                  SET EXEC-SELLER-TRADER TO TRUE
054900                  MOVE CURRENT-TS TO EXEC-TIMESTAMP
055000                  PERFORM 2720-LOG-EXECUTED-TRADE THRU 2720-EXIT
055100                  SET BOOK-FN-REMOVE-VOLUME TO TRUE
055200                  SET BOOK-SIDE-BID TO TRUE
055300                  MOVE BOOK-RESP-PRICE TO BOOK-REQ-PRICE
055400                  MOVE FILL-QTY TO BOOK-REQ-VOLUME
055500                  CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
055600                      BOOK-RESPONSE
055700              END-IF
055800          END-IF
055900      END-IF.
056000  2600-EXIT.
056100      EXIT.
056200*****************************************************************
056300* 2720-LOG-EXECUTED-TRADE -- BLOTTERS THE FILL JUST POSTED INTO
056400* EXEC-TRADE, THE SAME STRING-AND-DISPLAY HABIT AS THE SKIPPED-
056500* ROW DIAGNOSTIC ABOVE (05/02/03 RO, CR-2003-009).  U4 NEVER
056600* MATCHES OFF THE TAPE, SO THE SELLER TAG IS ALWAYS "TRADER".
056700*****************************************************************
056800  2720-LOG-EXECUTED-TRADE.
056900      MOVE SPACES TO DIAG-LINE.
057000      STRING "EXEC " DELIMITED BY SIZE
057100          EXEC-SYMBOL DELIMITED BY SPACE
057200          " QTY " DELIMITED BY SIZE
057300          EXEC-QUANTITY DELIMITED BY SIZE
057400          " PRICE " DELIMITED BY SIZE
057500          EXEC-PRICE DELIMITED BY SIZE
057600          " BUYER " DELIMITED BY SIZE
057700          EXEC-BUYER DELIMITED BY SPACE
057800          " SELLER " DELIMITED BY SIZE
057900          EXEC-SELLER DELIMITED BY SPACE
058000          INTO DIAG-LINE.
058100      DISPLAY DIAG-LINE.
058200  2720-EXIT.
058300      EXIT.
058400*
058500*****************************************************************
058600* 2900-WRITE-HISTORY -- ONE PRINT LINE PER PRODUCT, PLUS THE RUN
058700* TOTALS CARRIED ON EVERY LINE (U4 RULE).
058800*****************************************************************
058900  2900-WRITE-HISTORY.
059000      MOVE ZERO TO TOTAL-POSITION.
059100      MOVE ZERO TO TOTAL-PNL.
059200      PERFORM 2910-ACCUM-TOTALS THRU 2910-EXIT
059300          VARYING PROD-IX FROM 1 BY 1
059400          UNTIL PROD-IX > 3.
059500      MOVE CURRENT-TS TO HST4-TIMESTAMP.
059600      MOVE TOTAL-POSITION TO HST4-TOTAL-POSITION.
059700      MOVE TOTAL-PNL TO HST4-TOTAL-PNL.
059800      PERFORM 2920-WRITE-PRODUCT-LINE THRU 2920-EXIT
059900          VARYING PROD-IX FROM 1 BY 1
060000          UNTIL PROD-IX > 3.
060100  2900-EXIT.
060200      EXIT.
060300*
060400  2910-ACCUM-TOTALS.
060500      IF PROD-POSITION(PROD-IX) >= ZERO
060600          ADD PROD-POSITION(PROD-IX) TO TOTAL-POSITION
060700      ELSE
060800          SUBTRACT PROD-POSITION(PROD-IX)
060900              FROM TOTAL-POSITION
061000      END-IF.
061100      ADD PROD-PNL(PROD-IX) TO TOTAL-PNL.
061200  2910-EXIT.
061300      EXIT.
061400*
061500  2920-WRITE-PRODUCT-LINE.
061600      MOVE PROD-NAME(PROD-IX) TO HST4P-PRODUCT.
061700      MOVE PROD-POSITION(PROD-IX) TO HST4P-POSITION.
061800      MOVE PROD-PNL(PROD-IX) TO HST4P-PNL.
061900      MOVE PROD-VOLUME(PROD-IX) TO HST4P-VOLUME.
062000      MOVE PROD-BEST-BID(PROD-IX) TO HST4P-BEST-BID.
062100      MOVE PROD-BEST-ASK(PROD-IX) TO HST4P-BEST-ASK.
062200      MOVE PROD-MID(PROD-IX) TO HST4P-MID-PRICE.
062300      MOVE HST4-TIMESTAMP TO HST4P-TIMESTAMP.
062400      MOVE HST4-TOTAL-POSITION TO HST4P-TOTAL-POSITION.
062500      MOVE HST4-TOTAL-PNL TO HST4P-TOTAL-PNL.
062600      WRITE FILE-HIST-REC FROM HST4-PRINT-LINE.
062700  2920-EXIT.
062800      EXIT.
062900*
063000*****************************************************************
063100* 4000-PRINT-RESULTS -- THE END-OF-RUN RESULTS BLOCK, PRODUCTS
063200* LISTED IN ASCENDING NAME ORDER (BRONZE, GOLD, SILVER) EVEN
063300* THOUGH THE WORKING TABLE CARRIES THEM GOLD/SILVER/BRONZE.
063400*****************************************************************
063500  4000-PRINT-RESULTS.
063600      ADD PROD-PNL(1) PROD-PNL(2) PROD-PNL(3)
063700          GIVING TOTAL-PNL.
063800      MOVE SPACES TO REPORT-LINE.
063900      STRING "===== BACKTESTING RESULTS =====" DELIMITED BY SIZE
064000          INTO REPORT-LINE.
064100      WRITE FILE-HIST-REC FROM REPORT-LINE.
064200      MOVE TOTAL-PNL TO EDIT-MONEY.
064300      MOVE SPACES TO REPORT-LINE.
064400      STRING "FINAL TOTAL PNL: " DELIMITED BY SIZE
064500          EDIT-MONEY DELIMITED BY SIZE
064600          INTO REPORT-LINE.
064700      WRITE FILE-HIST-REC FROM REPORT-LINE.
064800      SET PROD-IX TO 3.
064900      PERFORM 4010-PRINT-ONE-PRODUCT THRU 4010-EXIT.
065000      SET PROD-IX TO 1.
065100      PERFORM 4010-PRINT-ONE-PRODUCT THRU 4010-EXIT.
065200      SET PROD-IX TO 2.
065300      PERFORM 4010-PRINT-ONE-PRODUCT THRU 4010-EXIT.
065400      MOVE SPACES TO REPORT-LINE.
065500      STRING "==============================" DELIMITED BY SIZE
065600          INTO REPORT-LINE.
065700      WRITE FILE-HIST-REC FROM REPORT-LINE.
065800  4000-EXIT.
065900      EXIT.
066000*
066100*****************************************************************
066200* 4010-PRINT-ONE-PRODUCT -- "<PRODUCT> - POSITION: <P>, PNL:
066300* <N.NN>" FOR THE PRODUCT AT THE CURRENT SUBSCRIPT.
066400*****************************************************************
066500  4010-PRINT-ONE-PRODUCT.
066600      MOVE PROD-POSITION(PROD-IX) TO EDIT-POSITION.
066700      MOVE PROD-PNL(PROD-IX) TO EDIT-MONEY.
066800      MOVE SPACES TO REPORT-LINE.
066900      STRING PROD-NAME(PROD-IX) DELIMITED BY SPACE
067000          " - POSITION: " DELIMITED BY SIZE
067100          EDIT-POSITION DELIMITED BY SIZE
067200          ", PNL: " DELIMITED BY SIZE
067300          EDIT-MONEY DELIMITED BY SIZE
067400          INTO REPORT-LINE.
067500      WRITE FILE-HIST-REC FROM REPORT-LINE.
067600  4010-EXIT.
067700      EXIT.
067800
