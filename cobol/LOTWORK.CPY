000100*****************************************************************
000200* LOTWORK  --  FIFO OPEN-LOT QUEUES AND LINKAGE LAYOUT (U2)     *
000300* LOTS RUN OLDEST-FIRST FROM SUBSCRIPT -HEAD- TO -TAIL-.        *
000400* FIFOTRK CONSUMES A LOT BY ZEROING ITS QUANTITY AND ADVANCING  *
000500* -HEAD-, AND APPENDS A NEW LOT AT -TAIL- + 1.  EACH QUEUE IS   *
000600* ITS OWN 01-LEVEL BECAUSE AN OCCURS DEPENDING ON TABLE MUST BE *
000700* THE LAST ITEM IN ITS RECORD.                                 *
000800*****************************************************************
000900 01  LOT-LONG-STATE.
001000     05  LOT-LONG-HEAD            PIC S9(4) COMP.
001100     05  LOT-LONG-TAIL            PIC S9(4) COMP.
001200     05  FILLER                   PIC X(04).
001300     05  LOT-LONG-QUEUE OCCURS 1 TO 200 TIMES
001400             DEPENDING ON LOT-LONG-TAIL INDEXED BY LOT-LONG-IX.
001500         10  LOT-LONG-ENTRY.
001600             15  LOT-LONG-QUANTITY    PIC 9(5).
001700             15  LOT-LONG-PRICE       PIC 9(7)V9.
001800         10  LOT-LONG-ENTRY-X REDEFINES LOT-LONG-ENTRY
001900                 PIC X(13).
002000*
002100 01  LOT-SHORT-STATE.
002200     05  LOT-SHORT-HEAD           PIC S9(4) COMP.
002300     05  LOT-SHORT-TAIL           PIC S9(4) COMP.
002400     05  FILLER                   PIC X(04).
002500     05  LOT-SHORT-QUEUE OCCURS 1 TO 200 TIMES
002600             DEPENDING ON LOT-SHORT-TAIL INDEXED BY LOT-SHORT-IX.
002700         10  LOT-SHORT-ENTRY.
002800             15  LOT-SHORT-QUANTITY   PIC 9(5).
002900             15  LOT-SHORT-PRICE      PIC 9(7)V9.
003000         10  LOT-SHORT-ENTRY-X REDEFINES LOT-SHORT-ENTRY
003100                 PIC X(13).
003200*
003300 01  LOT-TOTALS.
003400     05  LOT-NET-POSITION         PIC S9(5).
003500     05  LOT-REALIZED-PNL         PIC S9(11)V99.
003600     05  FILLER                   PIC X(10).
003700*
003800 01  LOT-REQUEST.
003900     05  LOT-FUNCTION             PIC X(8).
004000         88  LOT-FN-APPLY-FILL        VALUE "APPLYFIL".
004100         88  LOT-FN-UNREALIZED        VALUE "UNREAL  ".
004200         88  LOT-FN-AVERAGE-COST      VALUE "AVGCOST ".
004300     05  LOT-REQ-QUANTITY         PIC S9(5).
004400     05  LOT-REQ-PRICE            PIC 9(7)V9.
004500     05  LOT-REQ-MARK             PIC 9(7)V9.
004600     05  FILLER                   PIC X(10).
004700*    LOT-REQUEST-OLD IS THE PRE-1993 NUMERIC FUNCTION CODE VIEW.
004800*    KEPT SO OLD JCL WRAPPER DECKS THAT STILL POKE A DIGIT INTO
004900*    THE FIRST BYTE DO NOT ABEND -- SEE CHANGE LOG.
005000 01  LOT-REQUEST-OLD REDEFINES LOT-REQUEST.
005100     05  LOT-FUNCTION-CD          PIC 9(8).
005200     05  FILLER                   PIC X(30).
005300*
005400 01  LOT-RESPONSE.
005500     05  LOT-RESP-REALIZED-DELTA  PIC S9(11)V99.
005600     05  LOT-RESP-UNREALIZED      PIC S9(11)V99.
005700     05  LOT-RESP-AVERAGE-COST    PIC 9(7)V99.
005800     05  FILLER                   PIC X(10).
005900
