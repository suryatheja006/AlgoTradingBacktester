000100*****************************************************************
000200* DEP4REC  --  DEPTH-RECORD LAYOUT, MULTI-PRODUCT ENGINE        *
000300* ONE RECORD PER TIMESTAMP TIMES PRODUCT.  A LEVEL WITH A       *
000400* NON-POSITIVE PRICE OR VOLUME IS TREATED AS ABSENT (U4 RULE),  *
000500* SO BOTH THE RAW TEXT AND A NUMERIC REDEFINITION ARE KEPT.     *
000600*****************************************************************
000700 01  DEP4-DEPTH-RECORD.
000800     05  DEP4-TIMESTAMP           PIC 9(9).
000900     05  DEP4-PRODUCT             PIC X(8).
001000         88  DEP4-PROD-GOLD           VALUE "GOLD    ".
001100         88  DEP4-PROD-SILVER         VALUE "SILVER  ".
001200         88  DEP4-PROD-BRONZE         VALUE "BRONZE  ".
001300     05  DEP4-BID-LEVEL-1.
001400         10  DEP4-BID-PRICE-1     PIC X(7).
001500         10  DEP4-BID-VOL-1       PIC X(5).
001600     05  DEP4-BID-LEVEL-1-N REDEFINES DEP4-BID-LEVEL-1.
001700         10  DEP4-BID-PRICE-1-N   PIC 9(7).
001800         10  DEP4-BID-VOL-1-N     PIC 9(5).
001900     05  DEP4-BID-LEVEL-2.
002000         10  DEP4-BID-PRICE-2     PIC X(7).
002100         10  DEP4-BID-VOL-2       PIC X(5).
002200     05  DEP4-BID-LEVEL-2-N REDEFINES DEP4-BID-LEVEL-2.
002300         10  DEP4-BID-PRICE-2-N   PIC 9(7).
002400         10  DEP4-BID-VOL-2-N     PIC 9(5).
002500     05  DEP4-BID-LEVEL-3.
002600         10  DEP4-BID-PRICE-3     PIC X(7).
002700         10  DEP4-BID-VOL-3       PIC X(5).
002800     05  DEP4-BID-LEVEL-3-N REDEFINES DEP4-BID-LEVEL-3.
002900         10  DEP4-BID-PRICE-3-N   PIC 9(7).
003000         10  DEP4-BID-VOL-3-N     PIC 9(5).
003100     05  DEP4-ASK-LEVEL-1.
003200         10  DEP4-ASK-PRICE-1     PIC X(7).
003300         10  DEP4-ASK-VOL-1       PIC X(5).
003400     05  DEP4-ASK-LEVEL-1-N REDEFINES DEP4-ASK-LEVEL-1.
003500         10  DEP4-ASK-PRICE-1-N   PIC 9(7).
003600         10  DEP4-ASK-VOL-1-N     PIC 9(5).
003700     05  DEP4-ASK-LEVEL-2.
003800         10  DEP4-ASK-PRICE-2     PIC X(7).
003900         10  DEP4-ASK-VOL-2       PIC X(5).
004000     05  DEP4-ASK-LEVEL-2-N REDEFINES DEP4-ASK-LEVEL-2.
004100         10  DEP4-ASK-PRICE-2-N   PIC 9(7).
004200         10  DEP4-ASK-VOL-2-N     PIC 9(5).
004300     05  DEP4-ASK-LEVEL-3.
004400         10  DEP4-ASK-PRICE-3     PIC X(7).
004500         10  DEP4-ASK-VOL-3       PIC X(5).
004600     05  DEP4-ASK-LEVEL-3-N REDEFINES DEP4-ASK-LEVEL-3.
004700         10  DEP4-ASK-PRICE-3-N   PIC 9(7).
004800         10  DEP4-ASK-VOL-3-N     PIC 9(5).
004900     05  FILLER                   PIC X(12).
005000
