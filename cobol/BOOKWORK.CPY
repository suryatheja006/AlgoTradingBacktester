000100*****************************************************************
000200* BOOKWORK  --  ORDER-BOOK LADDER WORKING/LINKAGE LAYOUT (U1)   *
000300* BOOK-STATE HOLDS UP TO 3 LEVELS PER SIDE, HIGHEST BID AND     *
000400* LOWEST ASK CONSIDERED "BEST" BY THE ENGINE, NOT BY POSITION   *
000500* IN THE TABLE.  BOOK-REQUEST/BOOK-RESPONSE ARE THE LINKAGE     *
000600* RECORDS PASSED TO ORDBOOK ON EVERY CALL, SAME SHAPE AS THE    *
000700* SHOP'S OLD TPSVCDEF/TPTYPE REQUEST-RESPONSE PAIRS.            *
000800*****************************************************************
000900 01  BOOK-STATE.
001000     05  BOOK-BID-COUNT           PIC S9(4) COMP.
001100     05  BOOK-BID-LEVEL OCCURS 3 TIMES INDEXED BY BOOK-BID-IX.
001200         10  BOOK-BID-ENTRY.
001300             15  BOOK-BID-PRICE   PIC 9(7).
001400             15  BOOK-BID-VOLUME  PIC 9(5).
001500         10  BOOK-BID-ENTRY-X REDEFINES BOOK-BID-ENTRY
001600                 PIC X(12).
001700     05  BOOK-ASK-COUNT           PIC S9(4) COMP.
001800     05  BOOK-ASK-LEVEL OCCURS 3 TIMES INDEXED BY BOOK-ASK-IX.
001900         10  BOOK-ASK-ENTRY.
002000             15  BOOK-ASK-PRICE   PIC 9(7).
002100             15  BOOK-ASK-VOLUME  PIC 9(5).
002200         10  BOOK-ASK-ENTRY-X REDEFINES BOOK-ASK-ENTRY
002300                 PIC X(12).
002400     05  FILLER                   PIC X(08).
002500*
002600 01  BOOK-REQUEST.
002700     05  BOOK-FUNCTION            PIC X(8).
002800         88  BOOK-FN-REBUILD          VALUE "REBUILD ".
002900         88  BOOK-FN-BEST-BID         VALUE "BESTBID ".
003000         88  BOOK-FN-BEST-ASK         VALUE "BESTASK ".
003100         88  BOOK-FN-MID-PRICE        VALUE "MIDPRICE".
003200         88  BOOK-FN-ADD-VOLUME       VALUE "ADDVOL  ".
003300         88  BOOK-FN-REMOVE-VOLUME    VALUE "REMVOL  ".
003400     05  BOOK-REQ-SIDE            PIC X(4).
003500         88  BOOK-SIDE-BID            VALUE "BID ".
003600         88  BOOK-SIDE-ASK            VALUE "ASK ".
003700     05  BOOK-REQ-PRICE           PIC 9(7).
003800     05  BOOK-REQ-VOLUME          PIC 9(5).
003900     05  BOOK-REQ-EMPTY-MID       PIC 9(5) COMP.
004000     05  FILLER                   PIC X(10).
004100*
004200 01  BOOK-RESPONSE.
004300     05  BOOK-RESP-PRICE          PIC 9(7)V9.
004400     05  BOOK-RESP-VOLUME         PIC 9(5).
004500     05  BOOK-RESP-FOUND          PIC X.
004600         88  BOOK-RESP-IS-FOUND       VALUE "Y".
004700         88  BOOK-RESP-NOT-FOUND      VALUE "N".
004800     05  FILLER                   PIC X(10).
004900
