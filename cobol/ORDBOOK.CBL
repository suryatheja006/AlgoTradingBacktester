000100*    (c) 1989, 2001 MERIDIAN SECURITIES CORP. ALL RIGHTS RESERVED.
000200*
000300*    THIS PROGRAM AND ITS COPYBOOKS ARE THE PROPERTY OF
000400*    MERIDIAN SECURITIES CORP. DATA PROCESSING CENTER AND
000500*    MAY NOT BE REPRODUCED WITHOUT WRITTEN PERMISSION.
000600*
000700* #ident   "@(#) dpcenter/backtest/ORDBOOK.cbl  $Revision: 3.5 $"
000800*
000900  IDENTIFICATION DIVISION.
001000  PROGRAM-ID.    ORDBOOK.
001100  AUTHOR.        R OTERO.
001200  INSTALLATION.  MERIDIAN SECURITIES CORP - DP CENTER.
001300  DATE-WRITTEN.  02/03/89.
001400  DATE-COMPILED.
001500  SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700*****************************************************************
001800* CHANGE LOG
001900*****************************************************************
002000* 02/03/89 RO  ORIGINAL CODING.  BID/ASK LADDER, 3 LEVELS A SIDE.
002100* 08/17/89 RO  ADDED MIDPRICE FUNCTION FOR THE TICKER PAGE.
002200* 01/22/91 JH  REMVOL NOW DELETES THE LEVEL AT ZERO INSTEAD OF
002300* 01/22/91 JH  LEAVING A ZERO-VOLUME HOLE (PR-1077).
002400* 07/09/92 JH  ADDVOL ACCUMULATES ON A MATCHING PRICE RATHER THAN
002500* 07/09/92 JH  ALWAYS APPENDING A NEW LEVEL (PR-1098).
002600* 03/15/94 TP  BOOK-REQ-EMPTY-MID PARAMETER ADDED SO CALLERS CAN
002700* 03/15/94 TP  CHOOSE THE EMPTY-SIDE MIDPRICE (SINGLE VS MULTI-
002800* 03/15/94 TP  PRODUCT DESKS QUOTE THIS DIFFERENTLY).
002900* 06/06/96 DW  REVIEWED FOR THE SINGLE-PRODUCT ENGINE REWRITE;
003000* 06/06/96 DW  NO LOGIC CHANGE, COMMENTS ONLY.
003100* 01/11/99 DW  YEAR-2000 REVIEW: NO 2-DIGIT YEARS ANYWHERE IN
003200* 01/11/99 DW  THIS MODULE, TIMESTAMPS ARE PLAIN 9(9) COUNTERS.
003300* 01/11/99 DW  CERTIFIED Y2K-CLEAN (CR-1999-014).
003400* 07/23/01 MK  MULTI-PRODUCT ENGINE NOW CALLS ORDBOOK ONCE PER
003500* 07/23/01 MK  PRODUCT PER INSTANT; NO CHANGE HERE, ONE COPY OF
003600* 07/23/01 MK  THE LADDER SERVES ANY NUMBER OF PRODUCTS.
003700* 11/02/02 RO  FOUND/NOT-FOUND SWITCH REPLACED WITH THE STANDARD
003800* 11/02/02 RO  DP CENTER RETURN-CODE PAIR SO THIS MODULE READS THE
003900* 11/02/02 RO  SAME WAY AS THE OLDER FUNDS-TRANSFER PROGRAMS DO
004000* 11/02/02 RO  (CR-2002-058).
004100*****************************************************************
004200*
004300* ORDBOOK MAINTAINS A TWO-SIDED PRICE LADDER OF UP TO 3 LEVELS A
004400* SIDE FOR ONE PRODUCT.  THE CALLER OWNS BOOK-STATE AND PASSES IT
004500* ON EVERY CALL; REBUILD CLEARS BOTH SIDES SO THE CALLER CAN THEN
004600* DRIVE ADDVOL ONCE PER NON-BLANK LEVEL IN THE DEPTH RECORD.
004700*
004800  ENVIRONMENT DIVISION.
004900  CONFIGURATION SECTION.
005000  SOURCE-COMPUTER.  USL-486.
005100  OBJECT-COMPUTER.  USL-486.
005200  SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
005300*
005400  DATA DIVISION.
005500  WORKING-STORAGE SECTION.
005600*****************************************************************
005700* SCRATCH COUNTERS -- NEVER PRESERVED ACROSS CALLS.  REC-FOUND/
005800* REC-NOT-FOUND ARE THE SAME TWO-VALUE RETURN CODE THE DP CENTER
005900* HAS USED SINCE THE FUNDS-TRANSFER SUITE -- SEE 11/02/02 RO.
006000*****************************************************************
006100  77  REC-FOUND            PIC S9(9) COMP-5 VALUE 1.
006200  77  REC-NOT-FOUND        PIC S9(9) COMP-5 VALUE 2.
006300  77  LEVEL-STATUS         PIC S9(9) COMP-5.
006400*    BEST-LEVEL-SCRATCH-X LETS A DUMP OF THE CURRENT BEST-PRICE/
006500*    BEST-VOLUME PAIR BE MOVED AS ONE 12-BYTE FIELD TO THE ABEND
006600*    SNAP AREA WHEN THE LADDER LOOKS SUSPECT (11/02/02 RO).
006700  01  BEST-LEVEL-SCRATCH.
006800      05  BEST-PRICE           PIC 9(7).
006900      05  BEST-VOLUME          PIC 9(5).
007000  01  BEST-LEVEL-SCRATCH-X REDEFINES BEST-LEVEL-SCRATCH.
007100      05  BEST-LEVEL-CHARS     PIC X(12).
007200  77  SAVE-IX              PIC S9(4) COMP.
007300*
007400  LINKAGE SECTION.
007500  COPY BOOKWORK.
007600*
007700  PROCEDURE DIVISION USING BOOK-STATE BOOK-REQUEST BOOK-RESPONSE.
007800*
007900  START-ORDBOOK.
008000      MOVE ZERO TO BOOK-RESP-PRICE.
008100      MOVE ZERO TO BOOK-RESP-VOLUME.
008200      SET BOOK-RESP-NOT-FOUND TO TRUE.
008300      EVALUATE TRUE
008400          WHEN BOOK-FN-REBUILD
008500              PERFORM 2000-REBUILD-BOOK THRU 2000-EXIT
008600          WHEN BOOK-FN-BEST-BID
008700              PERFORM 3000-BEST-BID THRU 3000-EXIT
008800          WHEN BOOK-FN-BEST-ASK
008900              PERFORM 3100-BEST-ASK THRU 3100-EXIT
009000          WHEN BOOK-FN-MID-PRICE
009100              PERFORM 3200-MID-PRICE THRU 3200-EXIT
009200          WHEN BOOK-FN-ADD-VOLUME
009300              PERFORM 4000-ADD-VOLUME THRU 4000-EXIT
009400          WHEN BOOK-FN-REMOVE-VOLUME
009500              PERFORM 4100-REMOVE-VOLUME THRU 4100-EXIT
009600      END-EVALUATE.
009700      GOBACK.
009800*****************************************************************
009900* 2000-REBUILD-BOOK -- CLEAR BOTH SIDES.  THE CALLER RE-POPULATES
010000* WITH ONE ADDVOL CALL PER NON-BLANK DEPTH LEVEL (U1 RULE).
010100*****************************************************************
010200  2000-REBUILD-BOOK.
010300      MOVE ZERO TO BOOK-BID-COUNT.
010400      MOVE ZERO TO BOOK-ASK-COUNT.
010500  2000-EXIT.
010600      EXIT.
010700*
010800*****************************************************************
010900* 3000-BEST-BID -- HIGHEST BID PRICE PRESENT.  U1 RULE: AN EMPTY
011000* SIDE REPORTS "NOT FOUND" TO THE CALLER.
011100*****************************************************************
011200  3000-BEST-BID.
011300      MOVE ZERO TO BEST-PRICE.
011400      MOVE ZERO TO BEST-VOLUME.
011500      MOVE REC-NOT-FOUND TO LEVEL-STATUS.
011600      IF BOOK-BID-COUNT > 0
011700          PERFORM 3010-SCAN-BID-LOOP THRU 3010-EXIT
011800              VARYING BOOK-BID-IX FROM 1 BY 1
011900              UNTIL BOOK-BID-IX > BOOK-BID-COUNT
012000          MOVE REC-FOUND TO LEVEL-STATUS
012100      END-IF.
012200      IF LEVEL-STATUS = REC-FOUND
012300          MOVE BEST-PRICE TO BOOK-RESP-PRICE
012400          MOVE BEST-VOLUME TO BOOK-RESP-VOLUME
012500          SET BOOK-RESP-IS-FOUND TO TRUE
012600      END-IF.
012700  3000-EXIT.
012800      EXIT.
012900*
013000  3010-SCAN-BID-LOOP.
013100      IF BOOK-BID-PRICE(BOOK-BID-IX) > BEST-PRICE
013200          MOVE BOOK-BID-PRICE(BOOK-BID-IX) TO BEST-PRICE
013300          MOVE BOOK-BID-VOLUME(BOOK-BID-IX) TO BEST-VOLUME
013400      END-IF.
013500  3010-EXIT.
013600      EXIT.
013700*
013800*****************************************************************
013900* 3100-BEST-ASK -- LOWEST ASK PRICE PRESENT (U1 RULE).
014000*****************************************************************
014100  3100-BEST-ASK.
014200      MOVE ZERO TO BEST-PRICE.
014300      MOVE ZERO TO BEST-VOLUME.
014400      MOVE REC-NOT-FOUND TO LEVEL-STATUS.
014500      IF BOOK-ASK-COUNT > 0
014600          MOVE BOOK-ASK-PRICE(1) TO BEST-PRICE
014700          MOVE BOOK-ASK-VOLUME(1) TO BEST-VOLUME
014800          PERFORM 3110-SCAN-ASK-LOOP THRU 3110-EXIT
014900              VARYING BOOK-ASK-IX FROM 2 BY 1
015000              UNTIL BOOK-ASK-IX > BOOK-ASK-COUNT
015100          MOVE REC-FOUND TO LEVEL-STATUS
015200      END-IF.
015300      IF LEVEL-STATUS = REC-FOUND
015400          MOVE BEST-PRICE TO BOOK-RESP-PRICE
015500          MOVE BEST-VOLUME TO BOOK-RESP-VOLUME
015600          SET BOOK-RESP-IS-FOUND TO TRUE
015700      END-IF.
015800  3100-EXIT.
015900      EXIT.
016000*
016100  3110-SCAN-ASK-LOOP.
016200      IF BOOK-ASK-PRICE(BOOK-ASK-IX) < BEST-PRICE
016300          MOVE BOOK-ASK-PRICE(BOOK-ASK-IX) TO BEST-PRICE
016400          MOVE BOOK-ASK-VOLUME(BOOK-ASK-IX) TO BEST-VOLUME
016500      END-IF.
016600  3110-EXIT.
016700      EXIT.
016800*
016900*****************************************************************
017000* 3200-MID-PRICE -- (BEST BID + BEST ASK) / 2, NO ROUNDING.  IF
017100* EITHER SIDE IS EMPTY THE CALLER'S BOOK-REQ-EMPTY-MID STANDS IN
017200* (10000 FOR THE SINGLE-PRODUCT DESK, 0 FOR MULTI-PRODUCT; ADDED
017300* 03/15/94 TP).
017400*****************************************************************
017500  3200-MID-PRICE.
017600      PERFORM 3000-BEST-BID THRU 3000-EXIT.
017700      IF BOOK-RESP-NOT-FOUND
017800          MOVE BOOK-REQ-EMPTY-MID TO BOOK-RESP-PRICE
017900      ELSE
018000          MOVE BOOK-RESP-PRICE TO BEST-PRICE
018100          PERFORM 3100-BEST-ASK THRU 3100-EXIT
018200          IF BOOK-RESP-NOT-FOUND
018300              MOVE BOOK-REQ-EMPTY-MID TO BOOK-RESP-PRICE
018400          ELSE
018500              COMPUTE BOOK-RESP-PRICE =
018600                  (BEST-PRICE + BOOK-RESP-PRICE) / 2
018700          END-IF
018800      END-IF.
018900      MOVE ZERO TO BOOK-RESP-VOLUME.
019000      SET BOOK-RESP-IS-FOUND TO TRUE.
019100  3200-EXIT.
019200      EXIT.
019300*
019400*****************************************************************
019500* 4000-ADD-VOLUME -- ACCUMULATE ON A MATCHING PRICE, ELSE APPEND
019600* A NEW LEVEL WHEN ROOM REMAINS (07/09/92 JH, PR-1098).
019700*****************************************************************
019800  4000-ADD-VOLUME.
019900      MOVE REC-NOT-FOUND TO LEVEL-STATUS.
020000      IF BOOK-SIDE-BID
020100          IF BOOK-BID-COUNT > 0
020200              PERFORM 4010-FIND-BID-LOOP THRU 4010-EXIT
020300                  VARYING BOOK-BID-IX FROM 1 BY 1
020400                  UNTIL BOOK-BID-IX > BOOK-BID-COUNT
020500          END-IF
020600          IF LEVEL-STATUS = REC-NOT-FOUND AND BOOK-BID-COUNT < 3
020700              ADD 1 TO BOOK-BID-COUNT
020800              SET BOOK-BID-IX TO BOOK-BID-COUNT
020900              MOVE BOOK-REQ-PRICE TO BOOK-BID-PRICE(BOOK-BID-IX)
021000              MOVE BOOK-REQ-VOLUME TO BOOK-BID-VOLUME(BOOK-BID-IX)
021100          END-IF
021200      ELSE
021300          IF BOOK-ASK-COUNT > 0
021400              PERFORM 4020-FIND-ASK-LOOP THRU 4020-EXIT
021500                  VARYING BOOK-ASK-IX FROM 1 BY 1
021600                  UNTIL BOOK-ASK-IX > BOOK-ASK-COUNT
021700          END-IF
021800          IF LEVEL-STATUS = REC-NOT-FOUND AND BOOK-ASK-COUNT < 3
021900              ADD 1 TO BOOK-ASK-COUNT
022000              SET BOOK-ASK-IX TO BOOK-ASK-COUNT
022100              MOVE BOOK-REQ-PRICE TO BOOK-ASK-PRICE(BOOK-ASK-IX)
022200              MOVE BOOK-REQ-VOLUME TO BOOK-ASK-VOLUME(BOOK-ASK-IX)
022300          END-IF
022400      END-IF.
022500  4000-EXIT.
022600      EXIT.
022700*
022800  4010-FIND-BID-LOOP.
022900      IF BOOK-BID-PRICE(BOOK-BID-IX) = BOOK-REQ-PRICE
023000          ADD BOOK-REQ-VOLUME TO BOOK-BID-VOLUME(BOOK-BID-IX)
023100          MOVE REC-FOUND TO LEVEL-STATUS
023200      END-IF.
023300  4010-EXIT.
023400      EXIT.
023500*
023600  4020-FIND-ASK-LOOP.
023700      IF BOOK-ASK-PRICE(BOOK-ASK-IX) = BOOK-REQ-PRICE
023800          ADD BOOK-REQ-VOLUME TO BOOK-ASK-VOLUME(BOOK-ASK-IX)
023900          MOVE REC-FOUND TO LEVEL-STATUS
024000      END-IF.
024100  4020-EXIT.
024200      EXIT.
024300*
024400*****************************************************************
024500* 4100-REMOVE-VOLUME -- DECREMENT AT THE MATCHING PRICE; DELETE
024600* THE LEVEL AND CLOSE THE GAP WHEN IT REACHES ZERO OR BELOW
024700* (01/22/91 JH, PR-1077).  ONLY 3 LEVELS A SIDE SO A SHIFT-DOWN
024800* COSTS NOTHING.
024900*****************************************************************
025000  4100-REMOVE-VOLUME.
025100      MOVE REC-NOT-FOUND TO LEVEL-STATUS.
025200      IF BOOK-SIDE-BID
025300          IF BOOK-BID-COUNT > 0
025400              PERFORM 4110-FIND-BID-LOOP THRU 4110-EXIT
025500                  VARYING BOOK-BID-IX FROM 1 BY 1
025600                  UNTIL BOOK-BID-IX > BOOK-BID-COUNT
025700                      OR LEVEL-STATUS = REC-FOUND
025800          END-IF
025900          IF LEVEL-STATUS = REC-FOUND
026000              SUBTRACT BOOK-REQ-VOLUME FROM
026100                  BOOK-BID-VOLUME(BOOK-BID-IX)
026200              IF BOOK-BID-VOLUME(BOOK-BID-IX) <= 0
026300                  SET SAVE-IX TO BOOK-BID-IX
026400                  PERFORM 4120-CLOSE-BID-GAP THRU 4120-EXIT
026500                      VARYING BOOK-BID-IX FROM SAVE-IX BY 1
026600                      UNTIL BOOK-BID-IX >= BOOK-BID-COUNT
026700                  SUBTRACT 1 FROM BOOK-BID-COUNT
026800              END-IF
026900          END-IF
027000      ELSE
027100          IF BOOK-ASK-COUNT > 0
027200              PERFORM 4130-FIND-ASK-LOOP THRU 4130-EXIT
027300                  VARYING BOOK-ASK-IX FROM 1 BY 1
027400                  UNTIL BOOK-ASK-IX > BOOK-ASK-COUNT
027500                      OR LEVEL-STATUS = REC-FOUND
027600          END-IF
027700          IF LEVEL-STATUS = REC-FOUND
027800              SUBTRACT BOOK-REQ-VOLUME FROM
027900                  BOOK-ASK-VOLUME(BOOK-ASK-IX)
028000              IF BOOK-ASK-VOLUME(BOOK-ASK-IX) <= 0
028100                  SET SAVE-IX TO BOOK-ASK-IX
028200                  PERFORM 4140-CLOSE-ASK-GAP THRU 4140-EXIT
028300                      VARYING BOOK-ASK-IX FROM SAVE-IX BY 1
028400                      UNTIL BOOK-ASK-IX >= BOOK-ASK-COUNT
028500                  SUBTRACT 1 FROM BOOK-ASK-COUNT
028600              END-IF
028700          END-IF
028800      END-IF.
028900  4100-EXIT.
029000      EXIT.
029100*
029200  4110-FIND-BID-LOOP.
029300      IF BOOK-BID-PRICE(BOOK-BID-IX) = BOOK-REQ-PRICE
029400          MOVE REC-FOUND TO LEVEL-STATUS
029500      END-IF.
029600  4110-EXIT.
029700      EXIT.
029800*
029900  4120-CLOSE-BID-GAP.
030000      MOVE BOOK-BID-ENTRY(BOOK-BID-IX + 1) TO
030100          BOOK-BID-ENTRY(BOOK-BID-IX).
030200  4120-EXIT.
030300      EXIT.
030400*
030500  4130-FIND-ASK-LOOP.
030600      IF BOOK-ASK-PRICE(BOOK-ASK-IX) = BOOK-REQ-PRICE
030700          MOVE REC-FOUND TO LEVEL-STATUS
030800      END-IF.
030900  4130-EXIT.
031000      EXIT.
031100*
031200  4140-CLOSE-ASK-GAP.
031300      MOVE BOOK-ASK-ENTRY(BOOK-ASK-IX + 1) TO
031400          BOOK-ASK-ENTRY(BOOK-ASK-IX).
031500  4140-EXIT.
031600      EXIT.
031700
