000100*****************************************************************
000200* HST1REC  --  HISTORY-RECORD LAYOUT, SINGLE-PRODUCT ENGINE     *
000300* ONE ENTRY WRITTEN TO HIST-FILE EVERY REPLAY INSTANT, PLUS ONE *
000400* FINAL ENTRY AT TIMESTAMP LAST+1 WHEN THE RUN AUTO-CLEARS A    *
000500* RESIDUAL POSITION.  HST1-PRINT-LINE IS THE EDITED FORM WHICH  *
000600* ACTUALLY GOES OUT TO HIST-FILE (LINE-SEQUENTIAL TEXT).        *
000700*****************************************************************
000800 01  HST1-HISTORY-REC.
000900     05  HST1-TIMESTAMP           PIC 9(9).
001000     05  HST1-POSITION            PIC S9(5).
001100     05  HST1-LEGACY-CASH-PNL     PIC S9(11)V99.
001200     05  HST1-REALIZED-PNL        PIC S9(11)V99.
001300     05  HST1-UNREALIZED-PNL      PIC S9(11)V99.
001400     05  HST1-TOTAL-PNL           PIC S9(11)V99.
001500     05  HST1-MID-PRICE           PIC 9(7)V9.
001600     05  FILLER                   PIC X(20).
001700*
001800 01  HST1-PRINT-LINE.
001900     05  FILLER                   PIC X(1)  VALUE SPACE.
002000     05  HST1P-TIMESTAMP          PIC ZZZZZZZZ9.
002100     05  FILLER                   PIC X(2)  VALUE SPACES.
002200     05  HST1P-POSITION           PIC -(4)9.
002300     05  FILLER                   PIC X(2)  VALUE SPACES.
002400     05  HST1P-LEGACY-CASH-PNL    PIC -(10)9.99.
002500     05  FILLER                   PIC X(2)  VALUE SPACES.
002600     05  HST1P-REALIZED-PNL       PIC -(10)9.99.
002700     05  FILLER                   PIC X(2)  VALUE SPACES.
002800     05  HST1P-UNREALIZED-PNL     PIC -(10)9.99.
002900     05  FILLER                   PIC X(2)  VALUE SPACES.
003000     05  HST1P-TOTAL-PNL          PIC -(10)9.99.
003100     05  FILLER                   PIC X(2)  VALUE SPACES.
003200     05  HST1P-MID-PRICE          PIC ZZZZZZ9.9.
003300     05  FILLER                   PIC X(20).
003400
