000100*****************************************************************
000200* MMWORK  --  MARKET-MAKER STRATEGY REQUEST LAYOUT (U5)         *
000300* MMSTRAT IS HANDED THE CURRENT POSITION FOR EACH PRODUCT AND   *
000400* RETURNS ITS QUOTES IN ORDR-ORDER-TABLE (SEE ORDRWORK).  THE   *
000500* VARIANT SWITCH PICKS THE FIXED-30-LOT DESK QUOTE OR THE OLDER *
000600* POSITION-AWARE SIZING (SEE CHANGE LOG IN MMSTRAT.CBL).        *
000700*****************************************************************
000800 01  MMS-REQUEST.
000900     05  MMS-VARIANT              PIC X(8).
001000         88  MMS-VARIANT-BASIC        VALUE "BASIC   ".
001100         88  MMS-VARIANT-POSN-AWARE   VALUE "POSAWARE".
001200     05  MMS-PRODUCT-COUNT        PIC S9(4) COMP.
001300     05  MMS-PRODUCT-ENTRY OCCURS 3 TIMES INDEXED BY MMS-IX.
001400         10  MMS-PROD-FIELDS.
001500             15  MMS-PRODUCT      PIC X(8).
001600                 88  MMS-PROD-GOLD    VALUE "GOLD    ".
001700                 88  MMS-PROD-SILVER  VALUE "SILVER  ".
001800                 88  MMS-PROD-BRONZE  VALUE "BRONZE  ".
001900             15  MMS-POSITION     PIC S9(5).
002000         10  MMS-PROD-FIELDS-X REDEFINES MMS-PROD-FIELDS
002100                 PIC X(13).
002200     05  FILLER                   PIC X(10).
002300*
002400 01  MMS-REQUEST-OLD REDEFINES MMS-REQUEST.
002500     05  MMS-VARIANT-CD           PIC 9(8).
002600     05  FILLER                   PIC X(51).
002700
