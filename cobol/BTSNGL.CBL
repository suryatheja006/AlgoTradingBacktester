000100*    (c) 1996, 2001 MERIDIAN SECURITIES CORP. ALL RIGHTS RESERVED.
000200*
000300*    THIS PROGRAM AND ITS COPYBOOKS ARE THE PROPERTY OF
000400*    MERIDIAN SECURITIES CORP. DATA PROCESSING CENTER AND
000500*    MAY NOT BE REPRODUCED WITHOUT WRITTEN PERMISSION.
000600*
000700* #ident   "@(#) dpcenter/backtest/BTSNGL.cbl  $Revision: 1.15 $"
000800*
000900  IDENTIFICATION DIVISION.
001000  PROGRAM-ID.    BTSNGL.
001100  AUTHOR.        D WEXLER.
001200  INSTALLATION.  MERIDIAN SECURITIES CORP - DP CENTER.
001300  DATE-WRITTEN.  06/06/96.
001400  DATE-COMPILED.
001500  SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700*****************************************************************
001800* CHANGE LOG
001900*****************************************************************
002000* 06/06/96 DW  ORIGINAL CODING.  REPLACES THE OLD BUYSR ONE-
002100* 06/06/96 DW  ACCOUNT UPDATE WITH A FULL DEPTH/TRADES REPLAY
002200* 06/06/96 DW  FOR THE DESK'S SINGLE-NAME BOOK (PR-1290).
002300* 06/06/96 DW  ORDBOOK, FIFOTRK AND MMSTRAT CARRY THE BOOK,
002400* 06/06/96 DW  LOT ACCOUNTING AND QUOTING LOGIC; THIS PROGRAM
002500* 06/06/96 DW  ONLY DRIVES THE REPLAY AND THE MATCH.
002600* 09/02/96 DW  MARKET-PRINT MATCHING ADDED AFTER THE BOOK WALK
002700* 09/02/96 DW  SO A THIN BOOK DOES NOT LEAVE ORDERS UNFILLED
002800* 09/02/96 DW  WHEN THE TAPE PRINTED THROUGH THE LIMIT (BK-0141).
002900* 03/15/97 DW  POSITION LIMIT NOW CAPS THE ORDER BEFORE THE WALK
003000* 03/15/97 DW  INSTEAD OF AFTER, SO A CAPPED ORDER NEVER OVERFILLS
003100* 03/15/97 DW  THE BOOK ON ITS WAY TO THE LIMIT (PR-1305).
003200* 01/11/99 DW  YEAR-2000 REVIEW: NO 2-DIGIT YEARS ANYWHERE IN
003300* 01/11/99 DW  THIS MODULE, TIMESTAMPS ARE PLAIN 9(9) COUNTERS.
003400* 01/11/99 DW  CERTIFIED Y2K-CLEAN (CR-1999-014).
003500* 07/23/01 MK  STRATEGY NOW CALLED WITH THE POSITION-AWARE
003600* 07/23/01 MK  VARIANT SO THE DESK'S SIZE TRACKS THE +50/-50
003700* 07/23/01 MK  BAND INSTEAD OF ALWAYS QUOTING 30 LOTS (PR-1340).
003800* 09/11/01 MK  AUTOCLEAR NOW POSTS THROUGH FIFOTRK AT THE FULL
003900* 09/11/01 MK  HALF-UNIT MID PRICE -- SEE LOTWORK CHANGE LOG.
004000* 05/02/03 RO  EVERY FILL NOW FILES EXEC-TRADE AND BLOTTERS IT SO
004100* 05/02/03 RO  AUDIT CAN TELL A BOOK FILL FROM A TAPE PRINT AFTER
004200* 05/02/03 RO  THE FACT WITHOUT REREADING THE TRADES TAPE
004300* 05/02/03 RO  (CR-2003-009).
004400*****************************************************************
004500*
004600* BTSNGL REPLAYS THE DEPTH AND TRADES TAPES FOR ONE NAME, INSTANT
004700* BY INSTANT: REBUILD THE BOOK (ORDBOOK), ASK THE DESK FOR QUOTES
004800* (MMSTRAT, RUN UNDER THE PRODUCT CODE "GOLD" SINCE THE SHEET IS
004900* KEYED BY PRODUCT AND THIS DESK ONLY TRADES ONE NAME), MATCH THE
005000* QUOTES AGAINST THE BOOK AND THEN THE TAPE, AND POST EVERY FILL
005100* TO THE LOT TRACKER (FIFOTRK).  A HISTORY LINE GOES OUT EVERY
005200* INSTANT; THE RUN CLOSES WITH AN AUTOCLEAR AND TWO REPORTS.
005300*
005400  ENVIRONMENT DIVISION.
005500  CONFIGURATION SECTION.
005600  SOURCE-COMPUTER.  USL-486.
005700  OBJECT-COMPUTER.  USL-486.
005800  SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
005900  INPUT-OUTPUT SECTION.
006000  FILE-CONTROL.
006100      SELECT DEPTH-FILE ASSIGN "DEPTHDD"
006200          ORGANIZATION LINE SEQUENTIAL
006300          FILE STATUS DEPTH-STATUS.
006400      SELECT TRADES-FILE ASSIGN "TRADEDD"
006500          ORGANIZATION LINE SEQUENTIAL
006600          FILE STATUS TRADES-STATUS.
006700      SELECT HIST-FILE ASSIGN "HISTDD"
006800          ORGANIZATION LINE SEQUENTIAL
006900          FILE STATUS HIST-STATUS.
007000*
007100  DATA DIVISION.
007200  FILE SECTION.
007300  FD  DEPTH-FILE.
007400  COPY DEP1REC.
007500*
007600  FD  TRADES-FILE.
007700  COPY TRD1REC.
007800*
007900  FD  HIST-FILE.
008000  01  FILE-HIST-REC               PIC X(140).
008100*
008200  WORKING-STORAGE SECTION.
008300*****************************************************************
008400* FILE STATUS AND END-OF-FILE SWITCHES
008500*****************************************************************
008600  77  DEPTH-STATUS          PIC X(02).
008700  77  TRADES-STATUS         PIC X(02).
008800  77  HIST-STATUS           PIC X(02).
008900  77  EOF-DEPTH-SW          PIC X(01) VALUE "N".
009000      88  DEPTH-EOF             VALUE "Y".
009100  77  EOF-TRADE-SW          PIC X(01) VALUE "N".
009200      88  TRADE-EOF             VALUE "Y".
009300  77  FIRST-INSTANT-SW      PIC X(01) VALUE "Y".
009400      88  FIRST-INSTANT         VALUE "Y".
009500*****************************************************************
009600* TRADE LOOKAHEAD BUFFER -- ONE RECORD READ AHEAD OF THE MERGE
009700*****************************************************************
009800  77  TRD-TS                PIC 9(9).
009900  77  TRD-PRICE             PIC 9(7).
010000  77  TRD-QUANTITY          PIC S9(5).
010100  77  CURRENT-TS            PIC 9(9).
010200  77  LAST-TS               PIC 9(9).
010300*****************************************************************
010400* THIS INSTANT'S MARKET PRINTS, GATHERED FROM THE LOOKAHEAD
010500* BUFFER BEFORE MATCHING STARTS -- CONSUMED IN PLACE AS ORDERS
010600* FILL AGAINST THEM, STAYING CONSUMED FOR LATER ORDERS THE SAME
010700* INSTANT (U3 RULE).
010800*****************************************************************
010900  01  PRINT-TABLE.
011000      05  PRINT-COUNT           PIC S9(4) COMP.
011100      05  PRINT-ENTRY OCCURS 50 TIMES INDEXED BY PRINT-IX.
011200          10  PRINT-FIELDS.
011300              15  PRINT-PRICE       PIC 9(7).
011400              15  PRINT-QTY         PIC S9(5).
011500          10  PRINT-FIELDS-X REDEFINES PRINT-FIELDS
011600                  PIC X(12).
011700      05  FILLER                   PIC X(10).
011800*****************************************************************
011900* RUNNING POSITION AND PNL ACCUMULATORS
012000*****************************************************************
012100  77  TRADE-POSITION              PIC S9(5).
012200  77  LEGACY-PNL            PIC S9(11)V99 VALUE ZERO.
012300  77  PEAK-REALIZED         PIC S9(11)V99.
012400  77  LOW-REALIZED          PIC S9(11)V99.
012500  77  FINAL-MID             PIC 9(7)V9.
012600  77  FINAL-REALIZED        PIC S9(11)V99.
012700  77  FINAL-UNREALIZED      PIC S9(11)V99.
012800  77  FINAL-TOTAL           PIC S9(11)V99.
012900*****************************************************************
013000* MATCHING SCRATCH -- REBUILT FOR EVERY ORDER
013100*****************************************************************
013200  77  ORDER-LIMIT                 PIC 9(7).
013300  77  CAP                   PIC S9(5).
013400  77  REMAINING             PIC S9(5) COMP.
013500  77  FILL-QTY              PIC S9(5) COMP.
013600  77  FILL-PRICE            PIC 9(7).
013700  77  FOUND-SW              PIC X(01).
013800      88  LEVEL-FOUND           VALUE "Y".
013900      88  LEVEL-NOT-FOUND       VALUE "N".
014000  77  PRINT-FOUND-SW        PIC X(01).
014100      88  PRINT-FOUND           VALUE "Y".
014200      88  PRINT-NOT-FOUND       VALUE "N".
014300*****************************************************************
014400* REPORT LINE STAGING -- BUILT WITH STRING, THE SAME WAY THE OLD
014500* LOGREC MESSAGES WERE ASSEMBLED BEFORE THE USERLOG CALL.
014600*****************************************************************
014700  01  REPORT-LINE           PIC X(80).
014800  01  BLOTTER-LINE          PIC X(80).
014900  77  EDIT-MONEY            PIC -(10)9.99.
015000  77  EDIT-POSITION         PIC -(4)9.
015100*
015200  COPY BOOKWORK.
015300  COPY LOTWORK.
015400  COPY MMWORK.
015500  COPY ORDRWORK.
015600  COPY HST1REC.
015700*
015800  PROCEDURE DIVISION.
015900*
016000  START-BTSNGL.
016100      PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016200      PERFORM 2000-REPLAY-INSTANT THRU 2000-EXIT
016300          UNTIL DEPTH-EOF.
016400      PERFORM 3000-AUTO-CLEAR-POSITION THRU 3000-EXIT.
016500      PERFORM 4000-PRINT-SUMMARY THRU 4000-EXIT.
016600      PERFORM 4100-PRINT-PNL-BREAKDOWN THRU 4100-EXIT.
016700      CLOSE DEPTH-FILE TRADES-FILE HIST-FILE.
016800      STOP RUN.
016900*****************************************************************
017000* 1000-INITIALIZE -- OPEN THE TAPES, ZERO THE ACCUMULATORS AND
017100* THE LOT QUEUES, PRIME THE DEPTH AND TRADE LOOKAHEAD BUFFERS.
017200*****************************************************************
017300  1000-INITIALIZE.
017400      OPEN INPUT DEPTH-FILE.
017500      OPEN INPUT TRADES-FILE.
017600      OPEN OUTPUT HIST-FILE.
017700      MOVE ZERO TO TRADE-POSITION.
017800      MOVE ZERO TO LEGACY-PNL.
017900      MOVE ZERO TO LOT-LONG-HEAD.
018000      MOVE ZERO TO LOT-LONG-TAIL.
018100      MOVE ZERO TO LOT-SHORT-HEAD.
018200      MOVE ZERO TO LOT-SHORT-TAIL.
018300      MOVE ZERO TO LOT-NET-POSITION.
018400      MOVE ZERO TO LOT-REALIZED-PNL.
018500      MOVE "GOLD    " TO MMS-PRODUCT(1).
018600      MOVE "POSAWARE" TO MMS-VARIANT.
018700      MOVE 1 TO MMS-PRODUCT-COUNT.
018800      PERFORM 1100-READ-DEPTH THRU 1100-EXIT.
018900      PERFORM 1200-READ-TRADE THRU 1200-EXIT.
019000  1000-EXIT.
019100      EXIT.
019200*
019300  1100-READ-DEPTH.
019400      READ DEPTH-FILE
019500          AT END
019600              SET DEPTH-EOF TO TRUE.
019700  1100-EXIT.
019800      EXIT.
019900*****************************************************************
020000* 1200-READ-TRADE -- ADVANCE THE LOOKAHEAD BUFFER PAST ANY ZERO-
020100* QUANTITY ROWS (SKIPPED PER THE TRADE-RECORD RULE).
020200*****************************************************************
020300  1200-READ-TRADE.
020400      PERFORM 1210-READ-TRADE-LOOP THRU 1210-EXIT
020500          WITH TEST AFTER
020600          UNTIL TRADE-EOF OR TRD-QUANTITY NOT = ZERO.
020700  1200-EXIT.
020800      EXIT.
020900*
021000  1210-READ-TRADE-LOOP.
021100      MOVE ZERO TO TRD-QUANTITY.
021200      READ TRADES-FILE
021300          AT END
021400              SET TRADE-EOF TO TRUE
021500          NOT AT END
021600              MOVE TRD1-TIMESTAMP TO TRD-TS
021700              MOVE TRD1-PRICE     TO TRD-PRICE
021800              MOVE TRD1-QUANTITY  TO TRD-QUANTITY.
021900  1210-EXIT.
022000      EXIT.
022100*****************************************************************
022200* 2000-REPLAY-INSTANT -- ONE PASS OF THE U3 BATCH FLOW FOR THE
022300* CURRENT DEPTH RECORD (BATCH FLOW STEP 2).
022400*****************************************************************
022500  2000-REPLAY-INSTANT.
022600      MOVE DEP1-TIMESTAMP TO CURRENT-TS.
022700      MOVE CURRENT-TS TO LAST-TS.
022800      PERFORM 2100-REBUILD-BOOK THRU 2100-EXIT.
022900      PERFORM 2200-GATHER-PRINTS THRU 2200-EXIT.
023000      MOVE TRADE-POSITION TO MMS-POSITION(1).
023100      CALL "MMSTRAT" USING MMS-REQUEST ORDR-ORDER-TABLE.
023200      IF ORDR-ORDER-COUNT > 0
023300          PERFORM 2400-MATCH-ORDER THRU 2400-EXIT
023400              VARYING ORDR-IX FROM 1 BY 1
023500              UNTIL ORDR-IX > ORDR-ORDER-COUNT
023600      END-IF.
023700      PERFORM 2900-WRITE-HISTORY THRU 2900-EXIT.
023800      PERFORM 1100-READ-DEPTH THRU 1100-EXIT.
023900  2000-EXIT.
024000      EXIT.
024100*****************************************************************
024200* 2100-REBUILD-BOOK -- REBUILD FROM THE 6 POSSIBLE DEPTH LEVELS,
024300* SKIPPING ANY LEVEL WHOSE PRICE CAME IN BLANK (U1/U3 RULE).
024400*****************************************************************
024500  2100-REBUILD-BOOK.
024600      SET BOOK-FN-REBUILD TO TRUE.
024700      CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
024800          BOOK-RESPONSE.
024900      SET BOOK-FN-ADD-VOLUME TO TRUE.
025000      SET BOOK-SIDE-BID TO TRUE.
025100      IF NOT DEP1-BID-1-BLANK
025200          MOVE DEP1-BID-PRICE-1-N TO BOOK-REQ-PRICE
025300          MOVE DEP1-BID-VOL-1-N   TO BOOK-REQ-VOLUME
025400          CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
025500              BOOK-RESPONSE
025600      END-IF.
025700      IF NOT DEP1-BID-2-BLANK
025800          MOVE DEP1-BID-PRICE-2-N TO BOOK-REQ-PRICE
025900          MOVE DEP1-BID-VOL-2-N   TO BOOK-REQ-VOLUME
026000          CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
026100              BOOK-RESPONSE
026200      END-IF.
026300      IF NOT DEP1-BID-3-BLANK
026400          MOVE DEP1-BID-PRICE-3-N TO BOOK-REQ-PRICE
026500          MOVE DEP1-BID-VOL-3-N   TO BOOK-REQ-VOLUME
026600          CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
026700              BOOK-RESPONSE
026800      END-IF.
026900      SET BOOK-SIDE-ASK TO TRUE.
027000      IF NOT DEP1-ASK-1-BLANK
027100          MOVE DEP1-ASK-PRICE-1-N TO BOOK-REQ-PRICE
027200          MOVE DEP1-ASK-VOL-1-N   TO BOOK-REQ-VOLUME
027300          CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
027400              BOOK-RESPONSE
027500      END-IF.
027600      IF NOT DEP1-ASK-2-BLANK
027700          MOVE DEP1-ASK-PRICE-2-N TO BOOK-REQ-PRICE
027800          MOVE DEP1-ASK-VOL-2-N   TO BOOK-REQ-VOLUME
027900          CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
028000              BOOK-RESPONSE
028100      END-IF.
028200      IF NOT DEP1-ASK-3-BLANK
028300          MOVE DEP1-ASK-PRICE-3-N TO BOOK-REQ-PRICE
028400          MOVE DEP1-ASK-VOL-3-N   TO BOOK-REQ-VOLUME
028500          CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
028600              BOOK-RESPONSE
028700      END-IF.
028800  2100-EXIT.
028900      EXIT.
029000*****************************************************************
029100* 2200-GATHER-PRINTS -- PULL EVERY TRADE-TAPE ROW AT THIS
029200* INSTANT'S TIMESTAMP OFF THE LOOKAHEAD BUFFER INTO PRINT-
029300* TABLE, IN TAPE ORDER (U3 RULE: PRINTS ARE WALKED IN INPUT
029400* ORDER).  THE TAPE IS ASSUMED SORTED ASCENDING LIKE THE DEPTH
029500* TAPE, SO ONE FORWARD PASS SEES EVERY ROW FOR THIS INSTANT.
029600*****************************************************************
029700  2200-GATHER-PRINTS.
029800      MOVE ZERO TO PRINT-COUNT.
029900      PERFORM 2210-GATHER-PRINT-LOOP THRU 2210-EXIT
030000          WITH TEST AFTER
030100          UNTIL TRADE-EOF
030200              OR TRD-TS NOT = CURRENT-TS
030300              OR PRINT-COUNT >= 50.
030400  2200-EXIT.
030500      EXIT.
030600*
030700  2210-GATHER-PRINT-LOOP.
030800      IF NOT TRADE-EOF AND TRD-TS = CURRENT-TS
030900          ADD 1 TO PRINT-COUNT
031000          SET PRINT-IX TO PRINT-COUNT
031100          MOVE TRD-PRICE TO PRINT-PRICE(PRINT-IX)
031200          MOVE TRD-QUANTITY TO PRINT-QTY(PRINT-IX)
031300          PERFORM 1200-READ-TRADE THRU 1200-EXIT
031400      END-IF.
031500  2210-EXIT.
031600      EXIT.
031700*****************************************************************
031800* 2400-MATCH-ORDER -- DISPATCH ONE STRATEGY ORDER TO THE BUY OR
031900* SELL SIDE BY THE SIGN OF ITS QUANTITY (U3 RULE).
032000*****************************************************************
032100  2400-MATCH-ORDER.
032200      IF ORDR-T-QUANTITY(ORDR-IX) > ZERO
032300          PERFORM 2500-MATCH-BUY-ORDER THRU 2500-EXIT
032400      ELSE
032500          IF ORDR-T-QUANTITY(ORDR-IX) < ZERO
032600              PERFORM 2600-MATCH-SELL-ORDER THRU 2600-EXIT
032700          END-IF
032800      END-IF.
032900  2400-EXIT.
033000      EXIT.
033100*****************************************************************
033200* 2500-MATCH-BUY-ORDER -- CAP AT (50 - POSITION), THEN WALK ASK
033300* LEVELS ASCENDING, THEN MARKET PRINTS IN TAPE ORDER (U3 RULE).
033400*****************************************************************
033500  2500-MATCH-BUY-ORDER.
033600      MOVE ORDR-T-PRICE(ORDR-IX) TO ORDER-LIMIT.
033700      COMPUTE CAP = 50 - TRADE-POSITION.
033800      IF CAP > 0
033900          IF ORDR-T-QUANTITY(ORDR-IX) < CAP
034000              MOVE ORDR-T-QUANTITY(ORDR-IX) TO REMAINING
034100          ELSE
034200              MOVE CAP TO REMAINING
034300          END-IF
034400          SET LEVEL-FOUND TO TRUE
034500          PERFORM 2510-WALK-ASK-BOOK THRU 2510-EXIT
034600              UNTIL REMAINING <= 0 OR LEVEL-NOT-FOUND
034700          IF REMAINING > 0
034800              SET PRINT-FOUND TO TRUE
034900              PERFORM 2520-WALK-BUY-PRINTS THRU 2520-EXIT
035000                  UNTIL REMAINING <= 0 OR PRINT-NOT-FOUND
035100          END-IF
035200      END-IF.
035300  2500-EXIT.
035400      EXIT.
035500*
035600  2510-WALK-ASK-BOOK.
035700      SET LEVEL-NOT-FOUND TO TRUE.
035800      IF BOOK-ASK-COUNT > 0
035900          PERFORM 2511-FIND-ASK-FILL THRU 2511-EXIT
036000              VARYING BOOK-ASK-IX FROM 1 BY 1
036100              UNTIL BOOK-ASK-IX > BOOK-ASK-COUNT
036200                  OR LEVEL-FOUND
036300      END-IF.
036400      IF LEVEL-FOUND
036500          MOVE BOOK-ASK-PRICE(BOOK-ASK-IX) TO FILL-PRICE
036600          IF REMAINING < BOOK-ASK-VOLUME(BOOK-ASK-IX)
036700              MOVE REMAINING TO FILL-QTY
036800          ELSE
036900              MOVE BOOK-ASK-VOLUME(BOOK-ASK-IX) TO FILL-QTY
037000          END-IF
037100          SET EXEC-SELLER-TRADER TO TRUE
037200          PERFORM 2700-APPLY-BUY-FILL THRU 2700-EXIT
037300          SET BOOK-FN-REMOVE-VOLUME TO TRUE
037400          SET BOOK-SIDE-ASK TO TRUE
037500          MOVE FILL-PRICE TO BOOK-REQ-PRICE
037600          MOVE FILL-QTY TO BOOK-REQ-VOLUME
037700          CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
037800              BOOK-RESPONSE
037900      END-IF.
038000  2510-EXIT.
038100      EXIT.
038200*
038300  2511-FIND-ASK-FILL.
038400      IF BOOK-ASK-PRICE(BOOK-ASK-IX) <= ORDER-LIMIT
038500          SET LEVEL-FOUND TO TRUE
038600      END-IF.
038700  2511-EXIT.
038800      EXIT.
038900*
039000  2520-WALK-BUY-PRINTS.
039100      SET PRINT-NOT-FOUND TO TRUE.
039200      IF PRINT-COUNT > 0
039300          PERFORM 2521-FIND-BUY-PRINT THRU 2521-EXIT
039400              VARYING PRINT-IX FROM 1 BY 1
039500              UNTIL PRINT-IX > PRINT-COUNT
039600                  OR PRINT-FOUND
039700      END-IF.
039800      IF PRINT-FOUND
039900          MOVE PRINT-PRICE(PRINT-IX) TO FILL-PRICE
040000          IF REMAINING < PRINT-QTY(PRINT-IX)
040100              MOVE REMAINING TO FILL-QTY
040200          ELSE
040300              MOVE PRINT-QTY(PRINT-IX) TO FILL-QTY
040400          END-IF
040500          SET EXEC-SELLER-MARKET TO TRUE
040600          PERFORM 2700-APPLY-BUY-FILL THRU 2700-EXIT
040700          SUBTRACT FILL-QTY FROM
040800              PRINT-QTY(PRINT-IX)
040900      END-IF.
041000  2520-EXIT.
041100      EXIT.
041200*
041300  2521-FIND-BUY-PRINT.
041400      IF PRINT-QTY(PRINT-IX) > 0
041500          IF PRINT-PRICE(PRINT-IX) <= ORDER-LIMIT
041600              SET PRINT-FOUND TO TRUE
041700          END-IF
041800      END-IF.
041900  2521-EXIT.
042000      EXIT.
042100*****************************************************************
042200* 2600-MATCH-SELL-ORDER -- CAP AT (POSITION + 50), THEN WALK BID
042300* LEVELS DESCENDING, THEN MARKET PRINTS IN TAPE ORDER (U3 RULE).
042400*****************************************************************
042500  2600-MATCH-SELL-ORDER.
042600      MOVE ORDR-T-PRICE(ORDR-IX) TO ORDER-LIMIT.
042700      COMPUTE CAP = TRADE-POSITION + 50.
042800      IF CAP > 0
042900          COMPUTE FILL-QTY =
043000              ZERO - ORDR-T-QUANTITY(ORDR-IX)
043100          IF FILL-QTY < CAP
043200              MOVE FILL-QTY TO REMAINING
043300          ELSE
043400              MOVE CAP TO REMAINING
043500          END-IF
043600          SET LEVEL-FOUND TO TRUE
043700          PERFORM 2610-WALK-BID-BOOK THRU 2610-EXIT
043800              UNTIL REMAINING <= 0 OR LEVEL-NOT-FOUND
043900          IF REMAINING > 0
044000              SET PRINT-FOUND TO TRUE
044100              PERFORM 2620-WALK-SELL-PRINTS THRU 2620-EXIT
044200                  UNTIL REMAINING <= 0 OR PRINT-NOT-FOUND
044300          END-IF
044400      END-IF.
044500  2600-EXIT.
044600      EXIT.
044700*
044800  2610-WALK-BID-BOOK.
044900      SET LEVEL-NOT-FOUND TO TRUE.
045000      IF BOOK-BID-COUNT > 0
045100          PERFORM 2611-FIND-BID-FILL THRU 2611-EXIT
045200              VARYING BOOK-BID-IX FROM 1 BY 1
045300              UNTIL BOOK-BID-IX > BOOK-BID-COUNT
045400                  OR LEVEL-FOUND
045500      END-IF.
045600      IF LEVEL-FOUND
045700          MOVE BOOK-BID-PRICE(BOOK-BID-IX) TO FILL-PRICE
045800          IF REMAINING < BOOK-BID-VOLUME(BOOK-BID-IX)
045900              MOVE REMAINING TO FILL-QTY
046000          ELSE
046100              MOVE BOOK-BID-VOLUME(BOOK-BID-IX) TO FILL-QTY
046200          END-IF
046300          SET EXEC-SELLER-TRADER TO TRUE
046400          PERFORM 2710-APPLY-SELL-FILL THRU 2710-EXIT
046500          SET BOOK-FN-REMOVE-VOLUME TO TRUE
046600          SET BOOK-SIDE-BID TO TRUE
046700          MOVE FILL-PRICE TO BOOK-REQ-PRICE
046800          MOVE FILL-QTY TO BOOK-REQ-VOLUME
046900          CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
047000              BOOK-RESPONSE
047100      END-IF.
047200  2610-EXIT.
047300      EXIT.
047400*
047500  2611-FIND-BID-FILL.
047600      IF BOOK-BID-PRICE(BOOK-BID-IX) >= ORDER-LIMIT
047700          SET LEVEL-FOUND TO TRUE
047800      END-IF.
047900  2611-EXIT.
048000      EXIT.
048100*
048200  2620-WALK-SELL-PRINTS.
048300      SET PRINT-NOT-FOUND TO TRUE.
048400      IF PRINT-COUNT > 0
048500          PERFORM 2621-FIND-SELL-PRINT THRU 2621-EXIT
048600              VARYING PRINT-IX FROM 1 BY 1
048700              UNTIL PRINT-IX > PRINT-COUNT
048800                  OR PRINT-FOUND
048900      END-IF.
049000      IF PRINT-FOUND
049100          MOVE PRINT-PRICE(PRINT-IX) TO FILL-PRICE
049200          IF REMAINING < PRINT-QTY(PRINT-IX)
049300              MOVE REMAINING TO FILL-QTY
049400          ELSE
049500              MOVE PRINT-QTY(PRINT-IX) TO FILL-QTY
049600          END-IF
049700          SET EXEC-SELLER-MARKET TO TRUE
049800          PERFORM 2710-APPLY-SELL-FILL THRU 2710-EXIT
049900          SUBTRACT FILL-QTY FROM
050000              PRINT-QTY(PRINT-IX)
050100      END-IF.
050200  2620-EXIT.
050300      EXIT.
050400*
050500  2621-FIND-SELL-PRINT.
050600      IF PRINT-QTY(PRINT-IX) > 0
050700          IF PRINT-PRICE(PRINT-IX) >= ORDER-LIMIT
050800              SET PRINT-FOUND TO TRUE
050900          END-IF
051000      END-IF.
051100  2621-EXIT.
051200      EXIT.
051300*****************************************************************
051400* 2700-APPLY-BUY-FILL / 2710-APPLY-SELL-FILL -- COMMON PER-FILL
051500* UPDATE: POSITION, LEGACY CASH PNL, THE FIFO TRACKER, AND THE
051600* REMAINING-TO-FILL COUNTER (U3 RULE).  EACH ALSO FILES THE FILL
051700* INTO EXEC-TRADE AND BLOTTERS IT SO THE BOOK/TAPE ORIGIN OF THE
051800* COUNTERPARTY IS ON RECORD (05/02/03 RO, CR-2003-009).
051900*****************************************************************
052000  2700-APPLY-BUY-FILL.
052100      ADD FILL-QTY TO TRADE-POSITION.
052200      COMPUTE LEGACY-PNL = LEGACY-PNL
052300          - (FILL-QTY * FILL-PRICE).
052400      MOVE FILL-QTY TO LOT-REQ-QUANTITY.
052500      MOVE FILL-PRICE TO LOT-REQ-PRICE.
052600      SET LOT-FN-APPLY-FILL TO TRUE.
052700      CALL "FIFOTRK" USING LOT-REQUEST LOT-LONG-STATE
052800          LOT-SHORT-STATE LOT-TOTALS LOT-RESPONSE.
052900      MOVE "GOLD    " TO EXEC-SYMBOL.
053000      MOVE FILL-PRICE TO EXEC-PRICE.
053100      MOVE FILL-QTY TO EXEC-QUANTITY.
053200      MOVE "DESK    " TO EXEC-BUYER.
053300      MOVE CURRENT-TS TO EXEC-TIMESTAMP.
053400      PERFORM 2720-LOG-EXECUTED-TRADE THRU 2720-EXIT.
053500      SUBTRACT FILL-QTY FROM REMAINING.
053600  2700-EXIT.
053700      EXIT.
053800*
053900  2710-APPLY-SELL-FILL.
054000      SUBTRACT FILL-QTY FROM TRADE-POSITION.
054100      COMPUTE LEGACY-PNL = LEGACY-PNL
054200          + (FILL-QTY * FILL-PRICE).
054300      COMPUTE LOT-REQ-QUANTITY = ZERO - FILL-QTY.
054400      MOVE FILL-PRICE TO LOT-REQ-PRICE.
054500      SET LOT-FN-APPLY-FILL TO TRUE.
054600      CALL "FIFOTRK" USING LOT-REQUEST LOT-LONG-STATE
054700          LOT-SHORT-STATE LOT-TOTALS LOT-RESPONSE.
054800      MOVE "GOLD    " TO EXEC-SYMBOL.
054900      MOVE FILL-PRICE TO EXEC-PRICE.
055000      COMPUTE EXEC-QUANTITY = ZERO - FILL-QTY.
055100      MOVE "DESK    " TO EXEC-BUYER.
055200      MOVE CURRENT-TS TO EXEC-TIMESTAMP.
055300      PERFORM 2720-LOG-EXECUTED-TRADE THRU 2720-EXIT.
055400      SUBTRACT FILL-QTY FROM REMAINING.
055500  2710-EXIT.
055600      EXIT.
055700*****************************************************************
055800* 2720-LOG-EXECUTED-TRADE -- BLOTTERS THE FILL JUST POSTED INTO
055900* EXEC-TRADE, THE SAME STRING-AND-DISPLAY HABIT AS THE OLD LOGREC
056000* MESSAGES (05/02/03 RO, CR-2003-009).
056100*****************************************************************
056200  2720-LOG-EXECUTED-TRADE.
056300      MOVE SPACES TO BLOTTER-LINE.
056400      STRING "EXEC " DELIMITED BY SIZE
056500          EXEC-SYMBOL DELIMITED BY SPACE
056600          " QTY " DELIMITED BY SIZE
056700          EXEC-QUANTITY DELIMITED BY SIZE
056800          " PRICE " DELIMITED BY SIZE
056900          EXEC-PRICE DELIMITED BY SIZE
057000          " BUYER " DELIMITED BY SIZE
057100          EXEC-BUYER DELIMITED BY SPACE
057200          " SELLER " DELIMITED BY SIZE
057300          EXEC-SELLER DELIMITED BY SPACE
057400          INTO BLOTTER-LINE.
057500      DISPLAY BLOTTER-LINE.
057600  2720-EXIT.
057700      EXIT.
057800*****************************************************************
057900* 2900-WRITE-HISTORY -- MID PRICE (EMPTY-SIDE FALLBACK 10000 PER
058000* U3), UNREALIZED PNL AT THAT MARK, AND THE HISTORY LINE.  ALSO
058100* TRACKS THE RUN'S PEAK/LOWEST REALIZED PNL FOR THE DETAILED
058200* REPORT (U3 RULE).
058300*****************************************************************
058400  2900-WRITE-HISTORY.
058500      SET BOOK-FN-MID-PRICE TO TRUE.
058600      MOVE 10000 TO BOOK-REQ-EMPTY-MID.
058700      CALL "ORDBOOK" USING BOOK-STATE BOOK-REQUEST
058800          BOOK-RESPONSE.
058900      MOVE BOOK-RESP-PRICE TO FINAL-MID.
059000      MOVE FINAL-MID TO LOT-REQ-MARK.
059100      SET LOT-FN-UNREALIZED TO TRUE.
059200      CALL "FIFOTRK" USING LOT-REQUEST LOT-LONG-STATE
059300          LOT-SHORT-STATE LOT-TOTALS LOT-RESPONSE.
059400      IF FIRST-INSTANT
059500          MOVE LOT-REALIZED-PNL TO PEAK-REALIZED
059600          MOVE LOT-REALIZED-PNL TO LOW-REALIZED
059700          MOVE "N" TO FIRST-INSTANT-SW
059800      ELSE
059900          IF LOT-REALIZED-PNL > PEAK-REALIZED
060000              MOVE LOT-REALIZED-PNL TO PEAK-REALIZED
060100          END-IF
060200          IF LOT-REALIZED-PNL < LOW-REALIZED
060300              MOVE LOT-REALIZED-PNL TO LOW-REALIZED
060400          END-IF
060500      END-IF.
060600      MOVE CURRENT-TS TO HST1-TIMESTAMP.
060700      MOVE TRADE-POSITION TO HST1-POSITION.
060800      MOVE LEGACY-PNL TO HST1-LEGACY-CASH-PNL.
060900      MOVE LOT-REALIZED-PNL TO HST1-REALIZED-PNL.
061000      MOVE LOT-RESP-UNREALIZED TO HST1-UNREALIZED-PNL.
061100      COMPUTE HST1-TOTAL-PNL =
061200          LOT-REALIZED-PNL + LOT-RESP-UNREALIZED.
061300      MOVE FINAL-MID TO HST1-MID-PRICE.
061400      MOVE HST1-TIMESTAMP TO HST1P-TIMESTAMP.
061500      MOVE HST1-POSITION TO HST1P-POSITION.
061600      MOVE HST1-LEGACY-CASH-PNL TO HST1P-LEGACY-CASH-PNL.
061700      MOVE HST1-REALIZED-PNL TO HST1P-REALIZED-PNL.
061800      MOVE HST1-UNREALIZED-PNL TO HST1P-UNREALIZED-PNL.
061900      MOVE HST1-TOTAL-PNL TO HST1P-TOTAL-PNL.
062000      MOVE HST1-MID-PRICE TO HST1P-MID-PRICE.
062100      WRITE FILE-HIST-REC FROM HST1-PRINT-LINE.
062200  2900-EXIT.
062300      EXIT.
062400*****************************************************************
062500* 3000-AUTO-CLEAR-POSITION -- BATCH FLOW STEP 3.  OFFSET THE
062600* RESIDUAL POSITION AT THE LAST MID PRICE THROUGH FIFOTRK, ADJUST
062700* THE LEGACY PNL, AND APPEND A FINAL HISTORY LINE AT LAST TS + 1.
062800*****************************************************************
062900  3000-AUTO-CLEAR-POSITION.
063000      IF TRADE-POSITION NOT = ZERO
063100          IF TRADE-POSITION > ZERO
063200              COMPUTE LEGACY-PNL = LEGACY-PNL
063300                  - (TRADE-POSITION * FINAL-MID)
063400          ELSE
063500              COMPUTE LEGACY-PNL = LEGACY-PNL
063600                  + ((ZERO - TRADE-POSITION) * FINAL-MID)
063700          END-IF
063800          COMPUTE LOT-REQ-QUANTITY = ZERO - TRADE-POSITION
063900          MOVE FINAL-MID TO LOT-REQ-PRICE
064000          SET LOT-FN-APPLY-FILL TO TRUE
064100          CALL "FIFOTRK" USING LOT-REQUEST LOT-LONG-STATE
064200              LOT-SHORT-STATE LOT-TOTALS LOT-RESPONSE
064300          MOVE ZERO TO TRADE-POSITION
064400          ADD 1 TO LAST-TS
064500          IF LOT-REALIZED-PNL > PEAK-REALIZED
064600              MOVE LOT-REALIZED-PNL TO PEAK-REALIZED
064700          END-IF
064800          IF LOT-REALIZED-PNL < LOW-REALIZED
064900              MOVE LOT-REALIZED-PNL TO LOW-REALIZED
065000          END-IF
065100          MOVE FINAL-MID TO LOT-REQ-MARK
065200          SET LOT-FN-UNREALIZED TO TRUE
065300          CALL "FIFOTRK" USING LOT-REQUEST LOT-LONG-STATE
065400              LOT-SHORT-STATE LOT-TOTALS LOT-RESPONSE
065500          MOVE LAST-TS TO HST1-TIMESTAMP
065600          MOVE TRADE-POSITION TO HST1-POSITION
065700          MOVE LEGACY-PNL TO HST1-LEGACY-CASH-PNL
065800          MOVE LOT-REALIZED-PNL TO HST1-REALIZED-PNL
065900          MOVE LOT-RESP-UNREALIZED TO HST1-UNREALIZED-PNL
066000          COMPUTE HST1-TOTAL-PNL =
066100              LOT-REALIZED-PNL + LOT-RESP-UNREALIZED
066200          MOVE FINAL-MID TO HST1-MID-PRICE
066300          MOVE HST1-TIMESTAMP TO HST1P-TIMESTAMP
066400          MOVE HST1-POSITION TO HST1P-POSITION
066500          MOVE HST1-LEGACY-CASH-PNL TO HST1P-LEGACY-CASH-PNL
066600          MOVE HST1-REALIZED-PNL TO HST1P-REALIZED-PNL
066700          MOVE HST1-UNREALIZED-PNL TO HST1P-UNREALIZED-PNL
066800          MOVE HST1-TOTAL-PNL TO HST1P-TOTAL-PNL
066900          MOVE HST1-MID-PRICE TO HST1P-MID-PRICE
067000          WRITE FILE-HIST-REC FROM HST1-PRINT-LINE
067100      END-IF.
067200      MOVE LOT-REALIZED-PNL TO FINAL-REALIZED.
067300      MOVE LOT-RESP-UNREALIZED TO FINAL-UNREALIZED.
067400      COMPUTE FINAL-TOTAL =
067500          FINAL-REALIZED + FINAL-UNREALIZED.
067600  3000-EXIT.
067700      EXIT.
067800*****************************************************************
067900* 4000-PRINT-SUMMARY -- THE FIVE-LINE RUN SUMMARY (U3 REPORT).
068000*****************************************************************
068100  4000-PRINT-SUMMARY.
068200      MOVE TRADE-POSITION TO EDIT-POSITION.
068300      STRING "FINAL POSITION AFTER AUTOCLEAR: "
068400              DELIMITED BY SIZE
068500          EDIT-POSITION DELIMITED BY SIZE
068600          INTO REPORT-LINE.
068700      WRITE FILE-HIST-REC FROM REPORT-LINE.
068800      MOVE LEGACY-PNL TO EDIT-MONEY.
068900      STRING "FINAL LEGACY PNL: " DELIMITED BY SIZE
069000          EDIT-MONEY DELIMITED BY SIZE
069100          INTO REPORT-LINE.
069200      WRITE FILE-HIST-REC FROM REPORT-LINE.
069300      MOVE FINAL-REALIZED TO EDIT-MONEY.
069400      STRING "FINAL REALIZED PNL: " DELIMITED BY SIZE
069500          EDIT-MONEY DELIMITED BY SIZE
069600          INTO REPORT-LINE.
069700      WRITE FILE-HIST-REC FROM REPORT-LINE.
069800      MOVE FINAL-UNREALIZED TO EDIT-MONEY.
069900      STRING "FINAL UNREALIZED PNL: " DELIMITED BY SIZE
070000          EDIT-MONEY DELIMITED BY SIZE
070100          INTO REPORT-LINE.
070200      WRITE FILE-HIST-REC FROM REPORT-LINE.
070300      MOVE FINAL-TOTAL TO EDIT-MONEY.
070400      STRING "FINAL TOTAL PNL: " DELIMITED BY SIZE
070500          EDIT-MONEY DELIMITED BY SIZE
070600          INTO REPORT-LINE.
070700      WRITE FILE-HIST-REC FROM REPORT-LINE.
070800  4000-EXIT.
070900      EXIT.
071000*****************************************************************
071100* 4100-PRINT-PNL-BREAKDOWN -- THE DETAILED PNL BLOCK (U3 REPORT).
071200*****************************************************************
071300  4100-PRINT-PNL-BREAKDOWN.
071400      MOVE "ENHANCED PNL BREAKDOWN" TO REPORT-LINE.
071500      WRITE FILE-HIST-REC FROM REPORT-LINE.
071600      MOVE FINAL-REALIZED TO EDIT-MONEY.
071700      STRING "  REALIZED PNL: " DELIMITED BY SIZE
071800          EDIT-MONEY DELIMITED BY SIZE
071900          INTO REPORT-LINE.
072000      WRITE FILE-HIST-REC FROM REPORT-LINE.
072100      MOVE FINAL-UNREALIZED TO EDIT-MONEY.
072200      STRING "  UNREALIZED PNL: " DELIMITED BY SIZE
072300          EDIT-MONEY DELIMITED BY SIZE
072400          INTO REPORT-LINE.
072500      WRITE FILE-HIST-REC FROM REPORT-LINE.
072600      MOVE FINAL-TOTAL TO EDIT-MONEY.
072700      STRING "  TOTAL PNL: " DELIMITED BY SIZE
072800          EDIT-MONEY DELIMITED BY SIZE
072900          INTO REPORT-LINE.
073000      WRITE FILE-HIST-REC FROM REPORT-LINE.
073100      MOVE PEAK-REALIZED TO EDIT-MONEY.
073200      STRING "  PEAK REALIZED PNL: " DELIMITED BY SIZE
073300          EDIT-MONEY DELIMITED BY SIZE
073400          INTO REPORT-LINE.
073500      WRITE FILE-HIST-REC FROM REPORT-LINE.
073600      MOVE LOW-REALIZED TO EDIT-MONEY.
073700      STRING "  LOWEST REALIZED PNL: " DELIMITED BY SIZE
073800          EDIT-MONEY DELIMITED BY SIZE
073900          INTO REPORT-LINE.
074000      WRITE FILE-HIST-REC FROM REPORT-LINE.
074100      MOVE "POSITION SUMMARY" TO REPORT-LINE.
074200      WRITE FILE-HIST-REC FROM REPORT-LINE.
074300      MOVE TRADE-POSITION TO EDIT-POSITION.
074400      STRING "  FINAL POSITION: " DELIMITED BY SIZE
074500          EDIT-POSITION DELIMITED BY SIZE
074600          INTO REPORT-LINE.
074700      WRITE FILE-HIST-REC FROM REPORT-LINE.
074800      MOVE LEGACY-PNL TO EDIT-MONEY.
074900      STRING "  LEGACY CASH PNL: " DELIMITED BY SIZE
075000          EDIT-MONEY DELIMITED BY SIZE
075100          INTO REPORT-LINE.
075200      WRITE FILE-HIST-REC FROM REPORT-LINE.
075300      MOVE FINAL-TOTAL TO EDIT-MONEY.
075400      STRING "  ENHANCED TOTAL PNL: " DELIMITED BY SIZE
075500          EDIT-MONEY DELIMITED BY SIZE
075600          INTO REPORT-LINE.
075700      WRITE FILE-HIST-REC FROM REPORT-LINE.
075800  4100-EXIT.
075900      EXIT.
076000
